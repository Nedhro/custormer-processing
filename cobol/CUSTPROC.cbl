000100***************************************************************   00010004
000200*                                                              *  00020004
000300*    CUSTPROC  --  CUSTOMER FILE PROCESSING ENGINE            *   00030004
000400*                                                              *  00040004
000500*    READS THE RAW CUSTOMER EXTRACT, EDITS EACH LINE, SORTS   *   00050004
000600*    THE POPULATION INTO A VALID BRANCH FILE AND A REJECTED   *   00060004
000700*    FILE, UPSERTS BOTH POPULATIONS TO KEYED STORES, SPLITS   *   00070004
000800*    EACH POPULATION INTO 100,000-RECORD EXPORT BATCHES, AND  *   00080004
000900*    PRINTS THE RUN-CONTROL REPORT.  CALLED BY CUSTDRV.        *  00090004
001000*                                                              *  00100004
001100*    REVISION HISTORY                                         *   00110004
001200*    -----------------------------------------------------    *   00120004
001300*    03/14/89  RBW  ORIGINAL - BRANCH CUSTOMER LIST EDIT       *  00130004
001400*    11/02/93  RBW  ADDED CUST-IP CAPTURE FOR DIAL-UP TICKETS  *  00140004
001500*    02/09/95  RBW  SPLIT VALID/INVALID EXPORT INTO MULTIPLE   *  00150004
001600*                   100,000-RECORD FILES PER REQ 11284         *  00160004
001700*    06/21/99  LNT  Y2K REVIEW - NO DATE-SENSITIVE LOGIC IN    *  00170004
001800*                   THIS PROGRAM, NO CHANGE REQUIRED           *  00180004
001900*    09/18/07  CAF  REQ 40217 - WIDENED E-MAIL EDIT, ADDED     *  00190004
002000*                   E-MAIL TO THE DE-DUP KEY ALONGSIDE PHONE   *  00200004
002100*    04/30/12  CAF  REQ 51190 - PHONE/E-MAIL STORES NOW RESET  *  00210004
002200*                   EACH RUN, VALID/INVALID STORES PERSIST     *  00220004
002300*    11/14/13  CAF  REQ 52871 - MALFORMED LINES WERE ALL       *  00230004
002400*                   WRITING INVALID-STORE UNDER THE SAME BLANK *  00240004
002500*                   PHONE/E-MAIL KEY, SO A RUN WITH MORE THAN  *  00250004
002600*                   ONE BAD LINE KEPT ONLY THE LAST ONE.  NOW   * 00260004
002700*                   STAMPS A RUN-UNIQUE SEQUENCE INTO THE       * 00270004
002800*                   PHONE SLOT OF THE SYNTHETIC RECORD BEFORE   * 00280004
002900*                   THE STORE WRITE (FOUND BY BRANCH AUDIT)     * 00290004
003000*    12/05/13  CAF  REQ 52918 - CUSTDRV'S OUTPUT DIRECTORY WAS *  00300004
003100*                   NEVER PASSED DOWN TO THIS PROGRAM, SO THE  *  00310004
003200*                   EXPORT BATCHES WERE LANDING IN THE CURRENT *  00320004
003300*                   DIRECTORY INSTEAD OF THE ONE CUSTDRV JUST  *  00330004
003400*                   CREATED.  ENGINE NOW TAKES THE DIRECTORY AS*  00340004
003500*                   A SECOND LINKAGE PARAMETER AND PREFIXES IT *  00350004
003600*                   ONTO BOTH BATCH FILE NAMES (BRANCH AUDIT)   * 00360004
003700*    12/05/13  CAF  REQ 52919 - INVALID EXPORT LINES CARRIED   *  00370004
003800*                   THE FULL 80-BYTE STORE RECORD, PADDING     *  00380004
003900*                   EVERY NAME OUT TO 80 BYTES OF MOSTLY        * 00390004
004000*                   BLANKS.  NOW TRIMS THE NAME THE SAME WAY    * 00400004
004100*                   THE VALID EXPORT PATH DOES BEFORE THE WRITE * 00410004
004200*    12/05/13  CAF  REQ 52920 - EXPANDED PARAGRAPH BANNERS TO  *  00420004
004300*                   MEET BRANCH STANDARDS REVIEW COMMENT        * 00430004
004400*                   DENSITY GUIDELINE, NO LOGIC CHANGED HERE    * 00440004
004500***************************************************************   00450004
004600 IDENTIFICATION DIVISION.                                         00460004
004700 PROGRAM-ID.    CUSTPROC.                                         00470004
004800 AUTHOR.        R B WOJCIK.                                       00480004
004900 INSTALLATION.  RETAIL BANKING SYSTEMS - BATCH.                   00490004
005000 DATE-WRITTEN.  03/14/89.                                         00500004
005100 DATE-COMPILED.                                                   00510004
005200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         00520004
005300*                                                                 00530004
005400 ENVIRONMENT DIVISION.                                            00540004
005500*    CONFIGURATION SECTION IS BOILERPLATE FOR EVERY BATCH         00550004
005600*    PROGRAM IN THIS SHOP - SAME SOURCE/OBJECT COMPUTER NAMES,    00560004
005700*    SAME C01/TOP-OF-FORM MNEMONIC FOR THE CONTROL REPORT'S       00570004
005800*    PAGE-EJECT CHANNEL.                                          00580004
005900 CONFIGURATION SECTION.                                           00590004
006000 SOURCE-COMPUTER.  IBM-370.                                       00600004
006100 OBJECT-COMPUTER.  IBM-370.                                       00610004
006200 SPECIAL-NAMES.                                                   00620004
006300     C01 IS TOP-OF-FORM.                                          00630004
006400*                                                                 00640004
006500 INPUT-OUTPUT SECTION.                                            00650004
006600 FILE-CONTROL.                                                    00660004
006700*    CUSTOMER-INPUT IS THE RAW NIGHTLY EXTRACT - ONE COMMA        00670004
006800*    DELIMITED LINE PER CUSTOMER, UP TO 160 BYTES.                00680004
006900     SELECT CUSTOMER-INPUT                                        00690004
007000         ASSIGN TO CUSTIN                                         00700004
007100         ORGANIZATION IS LINE SEQUENTIAL                          00710004
007200         FILE STATUS IS WS-CUSTIN-STATUS.                         00720004
007300*                                                                 00730004
007400*    PHONE-SEEN AND EMAIL-SEEN ARE SCRATCH INDEXED FILES, NOT     00740004
007500*    PERMANENT MASTERS - THEY EXIST ONLY TO CATCH A PHONE OR      00750004
007600*    E-MAIL REPEATED WITHIN THE SAME RUN (SEE 700-OPEN-FILES,     00760004
007700*    WHICH RESETS THEM EMPTY EVERY TIME).                         00770004
007800     SELECT PHONE-SEEN                                            00780004
007900         ASSIGN TO PHONSEEN                                       00790004
008000         ORGANIZATION IS INDEXED                                  00800004
008100         ACCESS MODE IS DYNAMIC                                   00810004
008200         RECORD KEY IS PS-PHONE-KEY                               00820004
008300         FILE STATUS IS WS-PHONSEEN-STATUS.                       00830004
008400*                                                                 00840004
008500     SELECT EMAIL-SEEN                                            00850004
008600         ASSIGN TO EMALSEEN                                       00860004
008700         ORGANIZATION IS INDEXED                                  00870004
008800         ACCESS MODE IS DYNAMIC                                   00880004
008900         RECORD KEY IS ES-EMAIL-KEY                               00890004
009000         FILE STATUS IS WS-EMALSEEN-STATUS.                       00900004
009100*                                                                 00910004
009200*    VALID-STORE AND INVALID-STORE ARE THE TWO PERMANENT KEYED    00920004
009300*    POPULATIONS - THEY CARRY FORWARD RUN TO RUN, KEYED ON        00930004
009400*    PHONE+E-MAIL TOGETHER SO A LATER RUN UPSERTS THE SAME        00940004
009500*    CUSTOMER INSTEAD OF DUPLICATING IT.                          00950004
009600     SELECT VALID-STORE                                           00960004
009700         ASSIGN TO VALDSTOR                                       00970004
009800         ORGANIZATION IS INDEXED                                  00980004
009900         ACCESS MODE IS DYNAMIC                                   00990004
010000         RECORD KEY IS VS-PHONE-EMAIL-KEY                         01000004
010100         FILE STATUS IS WS-VALDSTOR-STATUS.                       01010004
010200*                                                                 01020004
010300     SELECT INVALID-STORE                                         01030004
010400         ASSIGN TO INVDSTOR                                       01040004
010500         ORGANIZATION IS INDEXED                                  01050004
010600         ACCESS MODE IS DYNAMIC                                   01060004
010700         RECORD KEY IS XS-PHONE-EMAIL-KEY                         01070004
010800         FILE STATUS IS WS-INVDSTOR-STATUS.                       01080004
010900*                                                                 01090004
011000*    VALID-EXPORT AND INVALID-EXPORT ARE OPENED AND CLOSED        01100004
011100*    REPEATEDLY DURING THE RUN, ONCE PER 100,000-RECORD BATCH -   01110004
011200*    ASSIGN-TO NAME IS BUILT AT RUN TIME IN WS-VALID-FILENAME/    01120004
011300*    WS-INVALID-FILENAME (SEE 5150/5250).                         01130004
011400     SELECT VALID-EXPORT                                          01140004
011500         ASSIGN TO WS-VALID-FILENAME                              01150004
011600         ORGANIZATION IS LINE SEQUENTIAL                          01160004
011700         FILE STATUS IS WS-VALDEXP-STATUS.                        01170004
011800*                                                                 01180004
011900     SELECT INVALID-EXPORT                                        01190004
012000         ASSIGN TO WS-INVALID-FILENAME                            01200004
012100         ORGANIZATION IS LINE SEQUENTIAL                          01210004
012200         FILE STATUS IS WS-INVEXP-STATUS.                         01220004
012300*                                                                 01230004
012400*    CONTROL-RPT IS THE ONE-SHOT RUN-CONTROL REPORT WRITTEN AT    01240004
012500*    END OF RUN BY 8500-PRINT-CONTROL-REPORT.                     01250004
012600     SELECT CONTROL-RPT                                           01260004
012700         ASSIGN TO CTLRPT                                         01270004
012800         ORGANIZATION IS LINE SEQUENTIAL                          01280004
012900         FILE STATUS IS WS-CTLRPT-STATUS.                         01290004
013000*                                                                 01300004
013100 DATA DIVISION.                                                   01310004
013200 FILE SECTION.                                                    01320004
013300*    EIGHT FILES IN ALL - ONE SEQUENTIAL INPUT, TWO SCRATCH       01330004
013400*    INDEXED LOOKUPS THAT NEVER OUTLIVE A RUN, TWO PERMANENT      01340004
013500*    INDEXED STORES, TWO DYNAMICALLY NAMED SEQUENTIAL EXPORT      01350004
013600*    STREAMS, AND ONE SEQUENTIAL CONTROL REPORT.  SEE THE         01360004
013700*    SELECT CLAUSES ABOVE FOR WHICH IS WHICH.                     01370004
013800*                                                                 01380004
013900*    CUSTIN-LINE IS THE RAW RECORD BEFORE 2200-PARSE-CUSTIN       01390004
014000*    SPLITS IT ON COMMAS - NOT YET KNOWN TO BE WELL FORMED.       01400004
014100 FD  CUSTOMER-INPUT.                                              01410004
014200 01  CUSTIN-LINE                     PIC X(160).                  01420004
014300*                                                                 01430004
014400*    PS-PHONE-KEY/ES-EMAIL-KEY ARE THE WHOLE RECORD - THESE TWO   01440004
014500*    SCRATCH FILES CARRY NOTHING BUT THE KEY ITSELF, SINCE THEIR  01450004
014600*    ONLY JOB IS "HAVE WE SEEN THIS ONE ALREADY THIS RUN."        01460004
014700 FD  PHONE-SEEN                                                   01470004
014800     RECORD CONTAINS 15 CHARACTERS.                               01480004
014900 01  PHONE-SEEN-REC.                                              01490004
015000     05  PS-PHONE-KEY                PIC X(15).                   01500004
015100*                                                                 01510004
015200 FD  EMAIL-SEEN                                                   01520004
015300     RECORD CONTAINS 40 CHARACTERS.                               01530004
015400 01  EMAIL-SEEN-REC.                                              01540004
015500     05  ES-EMAIL-KEY                PIC X(40).                   01550004
015600*                                                                 01560004
015700*    VS-PHONE-EMAIL-KEY REDEFINES THE CUSTVS RECORD TO EXPOSE     01570004
015800*    PHONE IMMEDIATELY FOLLOWED BY E-MAIL AS ONE 55-BYTE COMPOSITE01580004
015900*    KEY - THE TWO FIELDS SIT ADJACENT IN CUSTREC.CPY SO NO       01590004
016000*    FIELD-BY-FIELD KEY BUILD IS NEEDED, JUST A REDEFINES.        01600004
016100 FD  VALID-STORE                                                  01610004
016200     RECORD CONTAINS 152 CHARACTERS.                              01620004
016300 COPY CUSTREC REPLACING ==:TAG:== BY ==CUSTVS==.                  01630004
016400 01  VALID-STORE-KEY-VIEW REDEFINES CUSTVS-REC.                   01640004
016500     05  FILLER                      PIC X(82).                   01650004
016600     05  VS-PHONE-EMAIL-KEY          PIC X(55).                   01660004
016700     05  FILLER                      PIC X(15).                   01670004
016800*                                                                 01680004
016900*    XS-PHONE-EMAIL-KEY IS THE SAME REDEFINES TRICK ON THE        01690004
017000*    INVALID-STORE SIDE - FOR A MALFORMED LINE THE PHONE SLOT     01700004
017100*    HOLDS THE SYNTHETIC 'MALFORMED' + SEQUENCE VALUE INSTEAD OF  01710004
017200*    A REAL PHONE NUMBER (REQ 52871), SO THE KEY IS STILL UNIQUE. 01720004
017300 FD  INVALID-STORE                                                01730004
017400     RECORD CONTAINS 152 CHARACTERS.                              01740004
017500 COPY CUSTREC REPLACING ==:TAG:== BY ==CUSTXS==.                  01750004
017600 01  INVALID-STORE-KEY-VIEW REDEFINES CUSTXS-REC.                 01760004
017700     05  FILLER                      PIC X(82).                   01770004
017800     05  XS-PHONE-EMAIL-KEY          PIC X(55).                   01780004
017900     05  FILLER                      PIC X(15).                   01790004
018000*                                                                 01800004
018100*    VALDEXP-LINE IS THE COMMA-DELIMITED CSV LINE BUILT BY        01810004
018200*    5120-BUILD-EXPORT-LINE - SIZED TO THE SAME 160 BYTES AS THE  01820004
018300*    INPUT EXTRACT LINE SINCE IT CARRIES THE SAME EIGHT FIELDS,   01830004
018400*    JUST RE-TRIMMED AND RE-DELIMITED.                            01840004
018500 FD  VALID-EXPORT.                                                01850004
018600 01  VALDEXP-LINE                    PIC X(160).                  01860004
018700*                                                                 01870004
018800*    INVDEXP-LINE IS SIZED TO THE NAME FIELD ALONE (X(30)) -      01880004
018900*    SEE 5220-BUILD-INVALID-LINE.  THE CUSTRJ STAGING RECORD      01890004
019000*    THAT CARRIES THE NAME THROUGH THE EDIT PARAGRAPHS LIVES      01900004
019100*    IN WORKING-STORAGE NOW, NOT HERE, SO IT CAN BE TRIMMED       01910004
019200*    BEFORE IT EVER TOUCHES THE FD (REQ 52919).                   01920004
019300 FD  INVALID-EXPORT.                                              01930004
019400 01  INVDEXP-LINE                    PIC X(30).                   01940004
019500*                                                                 01950004
019600*    CONTROL-RPT-LINE IS ONE PRINT LINE OF THE RUN-CONTROL        01960004
019700*    REPORT - 132 BYTES, THE STANDARD WIDE-CARRIAGE PRINTER       01970004
019800*    WIDTH THIS SHOP'S OTHER BATCH REPORTS ALSO USE.              01980004
019900 FD  CONTROL-RPT.                                                 01990004
020000 01  CONTROL-RPT-LINE                PIC X(132).                  02000004
020100*                                                                 02010004
020200 WORKING-STORAGE SECTION.                                         02020004
020300*                                                                 02030004
020400*    ONE TWO-BYTE FILE STATUS PER SELECT ABOVE - CHECKED AFTER    02040004
020500*    EVERY OPEN AND AFTER THE KEYED I/O VERBS THAT CAN FAIL       02050004
020600*    (READ/WRITE/REWRITE), NEVER LEFT TO FALL THROUGH SILENTLY.   02060004
020700*                                                                 02070004
020800*    CODES THIS PROGRAM ACTUALLY TESTS FOR -                      02080004
020900*       '00'  SUCCESSFUL COMPLETION                               02090004
021000*       '10'  AT END (SEQUENTIAL READ, CUSTOMER-INPUT ONLY)       02100004
021100*       '35'  FILE NOT FOUND ON OPEN (FIRST-EVER RUN, STORES ONLY)02110004
021200*       OTHER ANYTHING ELSE IS TREATED AS A HARD ERROR AND        02120004
021300*             ABORTS THE RUN VIA WS-ABORT-SW.                     02130004
021400 01  WS-FILE-STATUS-GROUP.                                        02140004
021500     05  WS-CUSTIN-STATUS            PIC X(02) VALUE SPACES.      02150004
021600         88  CUSTIN-OK               VALUE '00'.                  02160004
021700         88  CUSTIN-EOF              VALUE '10'.                  02170004
021800     05  WS-PHONSEEN-STATUS          PIC X(02) VALUE SPACES.      02180004
021900     05  WS-EMALSEEN-STATUS          PIC X(02) VALUE SPACES.      02190004
022000     05  WS-VALDSTOR-STATUS          PIC X(02) VALUE SPACES.      02200004
022100     05  WS-INVDSTOR-STATUS          PIC X(02) VALUE SPACES.      02210004
022200     05  WS-VALDEXP-STATUS           PIC X(02) VALUE SPACES.      02220004
022300     05  WS-INVEXP-STATUS            PIC X(02) VALUE SPACES.      02230004
022400     05  WS-CTLRPT-STATUS            PIC X(02) VALUE SPACES.      02240004
022500     05  FILLER                      PIC X(02) VALUE SPACES.      02250004
022600*                                                                 02260004
022700*    WS-RUN-SWITCHES HOLDS EVERY ONE-BYTE CONDITION FLAG THE      02270004
022800*    ENGINE TESTS - ABORT, MALFORMED-VS-WELL-FORMED, VALID-VS-    02280004
022900*    INVALID, THE TWO FIELD-EDIT RESULTS, THE TWO DUPLICATE-      02290004
023000*    CHECK RESULTS, AND WHETHER EACH EXPORT FILE IS CURRENTLY     02300004
023100*    OPEN.  ALL 88-LEVELS, NO NUMERIC TEST OF A SWITCH BYTE       02310004
023200*    ANYWHERE IN THE PROCEDURE DIVISION.                          02320004
023300 01  WS-RUN-SWITCHES.                                             02330004
023400     05  WS-ABORT-SW                 PIC X(01) VALUE 'N'.         02340004
023500         88  WS-ABORT-RUN            VALUE 'Y'.                   02350004
023600     05  WS-LINE-TYPE-SW             PIC X(01) VALUE SPACES.      02360004
023700         88  LINE-IS-MALFORMED       VALUE 'M'.                   02370004
023800         88  LINE-IS-WELL-FORMED     VALUE 'W'.                   02380004
023900     05  WS-CUSTOMER-SW              PIC X(01) VALUE SPACES.      02390004
024000         88  CUSTOMER-IS-VALID       VALUE 'V'.                   02400004
024100         88  CUSTOMER-IS-INVALID     VALUE 'I'.                   02410004
024200     05  WS-PHONE-EDIT-SW            PIC X(01) VALUE SPACES.      02420004
024300         88  PHONE-IS-VALID          VALUE 'Y'.                   02430004
024400     05  WS-EMAIL-EDIT-SW            PIC X(01) VALUE SPACES.      02440004
024500         88  EMAIL-IS-VALID          VALUE 'Y'.                   02450004
024600     05  WS-PHONE-SEEN-SW            PIC X(01) VALUE SPACES.      02460004
024700         88  PHONE-NOT-SEEN          VALUE 'N'.                   02470004
024800         88  PHONE-ALREADY-SEEN      VALUE 'Y'.                   02480004
024900     05  WS-EMAIL-SEEN-SW            PIC X(01) VALUE SPACES.      02490004
025000         88  EMAIL-NOT-SEEN          VALUE 'N'.                   02500004
025100         88  EMAIL-ALREADY-SEEN      VALUE 'Y'.                   02510004
025200     05  WS-VALID-FILE-SW            PIC X(01) VALUE 'N'.         02520004
025300         88  WS-VALID-FILE-OPEN      VALUE 'Y'.                   02530004
025400         88  WS-VALID-FILE-NOT-OPEN  VALUE 'N'.                   02540004
025500     05  WS-INVALID-FILE-SW          PIC X(01) VALUE 'N'.         02550004
025600         88  WS-INVALID-FILE-OPEN    VALUE 'Y'.                   02560004
025700         88  WS-INVALID-FILE-NOT-OPEN VALUE 'N'.                  02570004
025800     05  FILLER                      PIC X(01) VALUE SPACE.       02580004
025900*                                                                 02590004
026000*    STANDALONE COUNTERS AND SUBSCRIPTS - ALL COMP PER BRANCH     02600004
026100*    STANDARDS, NONE OF THEM SURVIVE PAST THE RECORD THEY WERE    02610004
026200*    COUNTING FOR EXCEPT WS-MALFORMED-SEQ, WHICH RUNS THE WHOLE   02620004
026300*    JOB (REQ 52871).                                             02630004
026400 77  WS-FIELD-COUNT                  PIC 9(02) COMP VALUE 0.      02640004
026500 77  WS-LINE-PTR                     PIC 9(03) COMP VALUE 0.      02650004
026600 77  WS-PHONE-SUB                    PIC 9(02) COMP VALUE 0.      02660004
026700 77  WS-DIGIT-COUNT                  PIC 9(02) COMP VALUE 0.      02670004
026800 77  WS-MALFORMED-SEQ                PIC 9(06) COMP VALUE 0.      02680004
026900*                                                                 02690004
027000*    CUSTIN-REC IS THE PARSED VIEW OF THE CURRENT INPUT LINE -    02700004
027100*    THE EIGHT FIELDS IN EXTRACT ORDER, FOR QUICK REFERENCE:      02710004
027200*                                                                 02720004
027300*       CUSTIN-NAME    X(30)   CUSTIN-STATE   X(02)               02730004
027400*       CUSTIN-BRANCH  X(20)   CUSTIN-ZIP     X(10)               02740004
027500*       CUSTIN-CITY    X(20)   CUSTIN-PHONE   X(15)  (RAW)        02750004
027600*                              CUSTIN-EMAIL   X(40)  (RAW)        02760004
027700*                              CUSTIN-IP      X(15)               02770004
027800*                                                                 02780004
027900*    3100-EDIT-PHONE AND 3200-EDIT-EMAIL NEVER MODIFY             02790004
028000*    CUSTIN-PHONE/CUSTIN-EMAIL IN PLACE - THEY WORK AGAINST       02800004
028100*    SEPARATE SCRATCH FIELDS SO THE RAW VALUE IS STILL AVAILABLE  02810004
028200*    FOR THE KEYED STORE AND EXPORT MOVES LATER ON, EXCEPT FOR    02820004
028300*    THE ONE DELIBERATE EXCEPTION IN 2210-HANDLE-MALFORMED.       02830004
028400 COPY CUSTREC REPLACING ==:TAG:== BY ==CUSTIN==.                  02840004
028500*                                                                 02850004
028600*    CUSTOU-REC IS THE STAGING VIEW 5100-EXPORT-VALID FILLS IN    02860004
028700*    BEFORE 5120-BUILD-EXPORT-LINE TRIMS AND DELIMITS IT.         02870004
028800 COPY CUSTREC REPLACING ==:TAG:== BY ==CUSTOU==.                  02880004
028900*                                                                 02890004
029000*    CUSTRJ-REC STAGES THE REJECTED-CUSTOMER NAME (FROM EITHER    02900004
029100*    2210-HANDLE-MALFORMED OR 2400-HANDLE-INVALID) UNTIL          02910004
029200*    5220-BUILD-INVALID-LINE TRIMS IT FOR THE EXPORT WRITE        02920004
029300*    (REQ 52919 - MOVED HERE FROM THE FD SO IT CAN BE TRIMMED).   02930004
029400 COPY CUSTINV REPLACING ==:TAG:== BY ==CUSTRJ==.                  02940004
029500*                                                                 02950004
029600*    WS-MALFORMED-SEQ-ED IS THE EDITED, ZERO-SUPPRESSED-LESS      02960004
029700*    PRINT FORM OF WS-MALFORMED-SEQ, STRUNG INTO THE SYNTHETIC    02970004
029800*    PHONE SLOT BY 2210-HANDLE-MALFORMED (REQ 52871).             02980004
029900 01  WS-MALFORMED-KEY-WORK.                                       02990004
030000     05  WS-MALFORMED-SEQ-ED         PIC 9(06).                   03000004
030100     05  FILLER                      PIC X(01) VALUE SPACE.       03010004
030200*                                                                 03020004
030300*    WS-PHONE-EDIT-WORK COLLECTS THE DIGITS 3100-EDIT-PHONE       03030004
030400*    STRIPS ONE CHARACTER AT A TIME OUT OF THE RAW PHONE FIELD.   03040004
030500 01  WS-PHONE-EDIT-WORK.                                          03050004
030600     05  WS-PHONE-DIGITS             PIC X(15) VALUE SPACES.      03060004
030700     05  WS-PHONE-CHAR               PIC X(01).                   03070004
030800     05  FILLER                      PIC X(01) VALUE SPACE.       03080004
030900*                                                                 03090004
031000*    WS-EMAIL-EDIT-WORK DRIVES THE CHARACTER-BY-CHARACTER         03100004
031100*    LOCAL/DOMAIN SCAN IN 3200-EDIT-EMAIL - WS-EMAIL-STATE-SW     03110004
031200*    FLIPS FROM LOCAL TO DOMAIN THE INSTANT THE SINGLE '@' IS     03120004
031300*    SEEN; A SECOND '@' OR ANY CHARACTER OUTSIDE THE ALLOWED      03130004
031400*    CLASS SETS WS-EMAIL-BAD-CHAR-SW.                             03140004
031500 01  WS-EMAIL-EDIT-WORK.                                          03150004
031600     05  WS-EMAIL-LEN                PIC 9(02) COMP VALUE 0.      03160004
031700     05  WS-EMAIL-SUB                PIC 9(02) COMP VALUE 0.      03170004
031800     05  WS-EMAIL-AT-COUNT           PIC 9(02) COMP VALUE 0.      03180004
031900     05  WS-EMAIL-LOCAL-LEN          PIC 9(02) COMP VALUE 0.      03190004
032000     05  WS-EMAIL-DOMAIN-LEN         PIC 9(02) COMP VALUE 0.      03200004
032100     05  WS-EMAIL-STATE-SW           PIC X(01) VALUE 'L'.         03210004
032200         88  EMAIL-STATE-LOCAL       VALUE 'L'.                   03220004
032300         88  EMAIL-STATE-DOMAIN      VALUE 'D'.                   03230004
032400     05  WS-EMAIL-BAD-CHAR-SW        PIC X(01) VALUE 'N'.         03240004
032500         88  EMAIL-BAD-CHAR-FOUND    VALUE 'Y'.                   03250004
032600     05  WS-EMAIL-CHAR               PIC X(01).                   03260004
032700     05  FILLER                      PIC X(01) VALUE SPACE.       03270004
032800*                                                                 03280004
032900*    WS-TRIM-WORK IS THE ONE SHARED SCRATCH AREA BEHIND           03290004
033000*    5110-TRIM-FIELD - WHATEVER FIELD NEEDS ITS TRAILING BLANKS   03300004
033100*    FOUND (AN EXPORT FIELD, THE OUTPUT DIRECTORY, A REJECTED     03310004
033200*    NAME) IS MOVED IN HERE FIRST, SINCE 5110-TRIM-FIELD ONLY     03320004
033300*    EVER WORKS AGAINST WS-TRIM-SOURCE.                           03330004
033400 01  WS-TRIM-WORK.                                                03340004
033500     05  WS-TRIM-SOURCE              PIC X(40) VALUE SPACES.      03350004
033600     05  WS-TRIM-LEN                 PIC 9(02) COMP VALUE 0.      03360004
033700     05  WS-TRIM-SUB                 PIC 9(02) COMP VALUE 0.      03370004
033800     05  FILLER                      PIC X(01) VALUE SPACE.       03380004
033900*                                                                 03390004
034000*    WS-BATCH-NO-WORK HOLDS THE TWO RUNNING BATCH SEQUENCE        03400004
034100*    NUMBERS (VALID AND INVALID ROLL INDEPENDENTLY) AND THE       03410004
034200*    SCRATCH FIELDS 9100-EDIT-BATCH-NO USES TO TURN WHICHEVER     03420004
034300*    ONE JUST INCREMENTED INTO THE PRINTABLE DIGITS THAT GO       03430004
034400*    INTO THE FILE NAME.                                          03440004
034500 01  WS-BATCH-NO-WORK.                                            03450004
034600     05  WS-VALID-BATCH-NO           PIC 9(05) COMP VALUE 0.      03460004
034700     05  WS-INVALID-BATCH-NO         PIC 9(05) COMP VALUE 0.      03470004
034800     05  WS-RAW-BATCH-NO             PIC 9(05) COMP VALUE 0.      03480004
034900     05  WS-BATCH-NO-ED              PIC ZZZZ9.                   03490004
035000     05  WS-BATCH-NO-START           PIC 9(02) COMP VALUE 0.      03500004
035100     05  WS-BATCH-NO-LEN             PIC 9(02) COMP VALUE 0.      03510004
035200     05  WS-BATCH-NO-SUB             PIC 9(02) COMP VALUE 0.      03520004
035300     05  FILLER                      PIC X(01) VALUE SPACE.       03530004
035400*                                                                 03540004
035500*    WIDENED FROM X(40) TO X(60) UNDER REQ 52918 - A BARE         03550004
035600*    BATCH FILE NAME NO LONGER FITS X(40) ONCE THE OUTPUT         03560004
035700*    DIRECTORY PATH IS PREFIXED ONTO IT.                          03570004
035800 01  WS-EXPORT-FILENAMES.                                         03580004
035900     05  WS-VALID-FILENAME           PIC X(60) VALUE SPACES.      03590004
036000     05  WS-INVALID-FILENAME         PIC X(60) VALUE SPACES.      03600004
036100     05  FILLER                      PIC X(01) VALUE SPACE.       03610004
036200*                                                                 03620004
036300*    WS-RECS-IN-BATCH COUNTS RECORDS WRITTEN TO THE CURRENTLY     03630004
036400*    OPEN BATCH FILE ON EACH SIDE - 5100/5200 ROLL TO A NEW       03640004
036500*    FILE THE INSTANT EITHER COUNTER HITS WS-MAX-BATCH-SIZE.      03650004
036600 01  WS-RECS-IN-BATCH.                                            03660004
036700     05  WS-VALID-BATCH-COUNT        PIC 9(06) COMP VALUE 0.      03670004
036800     05  WS-INVALID-BATCH-COUNT      PIC 9(06) COMP VALUE 0.      03680004
036900     05  WS-MAX-BATCH-SIZE           PIC 9(06) COMP VALUE 100000. 03690004
037000     05  FILLER                      PIC X(01) VALUE SPACE.       03700004
037100*                                                                 03710004
037200*    WS-CURRENT-DATE IS ACCEPTED FROM DATE ONCE AT 000-MAIN-I     03720004
037300*    AND FEEDS THE " DATE: MM/DD/YY" STAMP ON THE CONTROL         03730004
037400*    REPORT HEADER BELOW (REQ 52871).                             03740004
037500 01  WS-CURRENT-DATE.                                             03750004
037600     05  WS-CURR-YY                  PIC 9(02).                   03760004
037700     05  WS-CURR-MM                  PIC 9(02).                   03770004
037800     05  WS-CURR-DD                  PIC 9(02).                   03780004
037900     05  FILLER                      PIC X(01) VALUE SPACE.       03790004
038000*                                                                 03800004
038100*    RPT-HEADER-LINE AND RPT-DETAIL-LINE ARE THE TWO LINE         03810004
038200*    LAYOUTS 8500-PRINT-CONTROL-REPORT WRITES TO CONTROL-RPT -    03820004
038300*    ONE BANNER LINE, THEN ONE LABEL/VALUE LINE PER COUNTER IN    03830004
038400*    CUSTTOT.CPY.                                                 03840004
038500 01  RPT-HEADER-LINE.                                             03850004
038600     05  FILLER                      PIC X(01) VALUE SPACE.       03860004
038700     05  FILLER                      PIC X(44) VALUE              03870004
038800         'CUSTOMER FILE PROCESSING - RUN CONTROL RPT'.            03880004
038900     05  FILLER                      PIC X(07) VALUE ' DATE: '.   03890004
039000     05  RPT-HDR-MM                  PIC 99.                      03900004
039100     05  FILLER                      PIC X(01) VALUE '/'.         03910004
039200     05  RPT-HDR-DD                  PIC 99.                      03920004
039300     05  FILLER                      PIC X(01) VALUE '/'.         03930004
039400     05  RPT-HDR-YY                  PIC 99.                      03940004
039500     05  FILLER                      PIC X(72) VALUE SPACES.      03950004
039600*                                                                 03960004
039700 01  RPT-DETAIL-LINE.                                             03970004
039800     05  FILLER                      PIC X(01) VALUE SPACE.       03980004
039900     05  RPT-LABEL                   PIC X(40) VALUE SPACES.      03990004
040000     05  RPT-VALUE                   PIC ZZZ,ZZZ,ZZ9.             04000004
040100     05  FILLER                      PIC X(82) VALUE SPACES.      04010004
040200*                                                                 04020004
040300*    WS-ENGINE-TOTALS IS A FLAT 132-BYTE DUMP VIEW OF WHATEVER    04030004
040400*    DETAIL LINE IS CURRENTLY BUILT - USED ONLY WHEN A PROGRAM    04040004
040500*    ABEND NEEDS THE LAST REPORT LINE DISPLAYED RAW FOR THE       04050004
040600*    OPERATOR CONSOLE, THE SAME ABEND-DUMP HABIT THIS SHOP'S      04060004
040700*    OLDER PROGRAMS FOLLOW.                                       04070004
040800 01  WS-ENGINE-TOTALS REDEFINES RPT-DETAIL-LINE                   04080004
040900                                     PIC X(132).                  04090004
041000*                                                                 04100004
041100*    LINKAGE SECTION - RUN-TOTALS (CUSTTOT.CPY) IS WHERE THIS     04110004
041200*    PROGRAM ACCUMULATES EVERY COUNTER THE CONTROL REPORT PRINTS; 04120004
041300*    CUSTDRV OWNS THE STORAGE AND READS IT BACK AFTER THE CALL    04130004
041400*    RETURNS FOR ITS OWN COMPLETION MESSAGE.                      04140004
041500 LINKAGE SECTION.                                                 04150004
041600 COPY CUSTTOT.                                                    04160004
041700*                                                                 04170004
041800*    WS-OUTPUT-DIR-PARM IS THE EXPORT OUTPUT DIRECTORY CUSTDRV    04180004
041900*    JUST CREATED (OR CONFIRMED) WITH CBL_CREATE_DIR, PASSED      04190004
042000*    DOWN SO THE BATCH FILE NAMES BUILT BELOW ACTUALLY LAND       04200004
042100*    UNDER IT INSTEAD OF WHEREVER THE JOB HAPPENED TO START       04210004
042200*    (REQ 52918).                                                 04220004
042300 01  WS-OUTPUT-DIR-PARM              PIC X(40).                   04230004
042400*                                                                 04240004
042500 PROCEDURE DIVISION USING RUN-TOTALS WS-OUTPUT-DIR-PARM.          04250004
042600*                                                                 04260004
042700*    PARAGRAPH NUMBERING LEGEND FOR THIS PROGRAM -                04270004
042800*                                                                 04280004
042900*       000-199   MAIN CONTROL / OPEN / CLOSE                     04290004
043000*       2000-2999 PER-LINE DISPATCH, PARSE, MALFORMED/VALID/      04300004
043100*                 INVALID ROUTING                                 04310004
043200*       3000-3999 FIELD EDIT (PHONE, E-MAIL) AND DUPLICATE CHECK  04320004
043300*       4000-4999 KEYED STORE UPSERT (VALID-STORE, INVALID-STORE) 04330004
043400*       5000-5999 BATCH EXPORT (ROLL/CLOSE/WRITE FOR BOTH SIDES)  04340004
043500*       8500      END-OF-RUN CONTROL REPORT                       04350004
043600*       9000-9999 LOW-LEVEL UTILITY PARAGRAPHS SHARED ACROSS      04360004
043700*                 MORE THAN ONE OF THE RANGES ABOVE               04370004
043800*                                                                 04380004
043900*    THIS FOLLOWS THE SAME BLOCK-OF-HUNDREDS SCHEME THE BRANCH    04390004
044000*    SYSTEMS GROUP HAS USED SINCE THE ORIGINAL SAM1-DERIVED       04400004
044100*    COBOL STANDARDS WERE ADOPTED.                                04410004
044200*                                                                 04420004
044300*    000-MAIN-I IS THE ENGINE'S ONLY ENTRY POINT.  IT RESETS      04430004
044400*    THE COUNTERS CUSTDRV ALREADY ZEROED (BELT AND BRACES -       04440004
044500*    THIS PROGRAM HAS BEEN CALLED STANDALONE FROM TEST JCL IN     04450004
044600*    THE PAST), OPENS EVERYTHING, DRIVES THE READ/PROCESS LOOP    04460004
044700*    TO END OF FILE, PRINTS THE CONTROL REPORT AND CLOSES UP.     04470004
044800 000-MAIN-I.                                                      04480004
044900     MOVE ZEROS TO RT-RECORDS-READ RT-MALFORMED-COUNT             04490004
045000                   RT-VALID-COUNT RT-INVALID-COUNT                04500004
045100                   RT-VALID-BATCH-CT RT-INVALID-BATCH-CT.         04510004
045200     ACCEPT WS-CURRENT-DATE FROM DATE.                            04520004
045300     DISPLAY 'CUSTPROC STARTED'.                                  04530004
045400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        04540004
045500*    ANY OPEN FAILURE ABOVE SETS WS-ABORT-SW - SKIP STRAIGHT TO   04550004
045600*    CLOSE-DOWN RATHER THAN READ A FILE THAT NEVER OPENED.        04560004
045700     IF WS-ABORT-RUN                                              04570004
045800        GO TO 000-MAIN-F                                          04580004
045900     END-IF.                                                      04590004
046000     PERFORM 2100-READ-CUSTIN THRU 2100-EXIT.                     04600004
046100     PERFORM 2000-PROCESS-ONE-LINE THRU 2000-EXIT                 04610004
046200         UNTIL CUSTIN-EOF.                                        04620004
046300     PERFORM 8500-PRINT-CONTROL-REPORT THRU 8500-EXIT.            04630004
046400 000-MAIN-F.                                                      04640004
046500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       04650004
046600     GOBACK.                                                      04660004
046700*                                                                 04670004
046800 700-OPEN-FILES.                                                  04680004
046900     MOVE 'N' TO WS-ABORT-SW.                                     04690004
047000*    THE RAW EXTRACT IS INPUT ONLY - NO WRITE-BACK OF ANY KIND.   04700004
047100     OPEN INPUT CUSTOMER-INPUT.                                   04710004
047200     IF NOT CUSTIN-OK                                             04720004
047300        DISPLAY 'CUSTPROC: ERROR OPENING CUSTOMER-INPUT, STATUS=' 04730004
047400                WS-CUSTIN-STATUS                                  04740004
047500        MOVE 'Y' TO WS-ABORT-SW                                   04750004
047600        MOVE 16 TO RETURN-CODE                                    04760004
047700     END-IF.                                                      04770004
047800*    PHONE-SEEN AND EMAIL-SEEN ARE IN-RUN SCRATCH INDEXES -       04780004
047900*    RESET EMPTY EVERY RUN (REQ 51190).  THE OPEN OUTPUT/CLOSE/   04790004
048000*    OPEN I-O SEQUENCE IS THE HOUSE IDIOM FOR "TRUNCATE AN        04800004
048100*    INDEXED FILE TO ZERO RECORDS" - THERE IS NO DELETE-FILE      04810004
048200*    VERB IN COBOL.                                               04820004
048300     OPEN OUTPUT PHONE-SEEN.                                      04830004
048400     CLOSE PHONE-SEEN.                                            04840004
048500     OPEN I-O PHONE-SEEN.                                         04850004
048600     IF WS-PHONSEEN-STATUS NOT = '00'                             04860004
048700        DISPLAY 'CUSTPROC: ERROR OPENING PHONE-SEEN, STATUS='     04870004
048800                WS-PHONSEEN-STATUS                                04880004
048900        MOVE 'Y' TO WS-ABORT-SW                                   04890004
049000     END-IF.                                                      04900004
049100     OPEN OUTPUT EMAIL-SEEN.                                      04910004
049200     CLOSE EMAIL-SEEN.                                            04920004
049300     OPEN I-O EMAIL-SEEN.                                         04930004
049400     IF WS-EMALSEEN-STATUS NOT = '00'                             04940004
049500        DISPLAY 'CUSTPROC: ERROR OPENING EMAIL-SEEN, STATUS='     04950004
049600                WS-EMALSEEN-STATUS                                04960004
049700        MOVE 'Y' TO WS-ABORT-SW                                   04970004
049800     END-IF.                                                      04980004
049900*    VALID-STORE AND INVALID-STORE PERSIST ACROSS RUNS, SO THEY   04990004
050000*    OPEN I-O DIRECTLY RATHER THAN BEING TRUNCATED LIKE THE TWO   05000004
050100*    SCRATCH FILES ABOVE - FILE STATUS '35' MEANS "FILE DOES NOT  05010004
050200*    EXIST YET," WHICH IS EXPECTED ON A SHOP'S VERY FIRST RUN     05020004
050300*    AND IS HANDLED BELOW BY CREATING THE FILE ON THE FLY.        05030004
050400     OPEN I-O VALID-STORE.                                        05040004
050500     IF WS-VALDSTOR-STATUS = '35'                                 05050004
050600        OPEN OUTPUT VALID-STORE                                   05060004
050700        CLOSE VALID-STORE                                         05070004
050800        OPEN I-O VALID-STORE                                      05080004
050900     END-IF.                                                      05090004
051000     IF WS-VALDSTOR-STATUS NOT = '00'                             05100004
051100        DISPLAY 'CUSTPROC: ERROR OPENING VALID-STORE, STATUS='    05110004
051200                WS-VALDSTOR-STATUS                                05120004
051300        MOVE 'Y' TO WS-ABORT-SW                                   05130004
051400     END-IF.                                                      05140004
051500*    SAME FIRST-RUN TREATMENT FOR INVALID-STORE.                  05150004
051600     OPEN I-O INVALID-STORE.                                      05160004
051700     IF WS-INVDSTOR-STATUS = '35'                                 05170004
051800        OPEN OUTPUT INVALID-STORE                                 05180004
051900        CLOSE INVALID-STORE                                       05190004
052000        OPEN I-O INVALID-STORE                                    05200004
052100     END-IF.                                                      05210004
052200     IF WS-INVDSTOR-STATUS NOT = '00'                             05220004
052300        DISPLAY 'CUSTPROC: ERROR OPENING INVALID-STORE, STATUS='  05230004
052400                WS-INVDSTOR-STATUS                                05240004
052500        MOVE 'Y' TO WS-ABORT-SW                                   05250004
052600     END-IF.                                                      05260004
052700     OPEN OUTPUT CONTROL-RPT.                                     05270004
052800     IF WS-CTLRPT-STATUS NOT = '00'                               05280004
052900        DISPLAY 'CUSTPROC: ERROR OPENING CONTROL-RPT, STATUS='    05290004
053000                WS-CTLRPT-STATUS                                  05300004
053100        MOVE 'Y' TO WS-ABORT-SW                                   05310004
053200     END-IF.                                                      05320004
053300 700-EXIT.                                                        05330004
053400     EXIT.                                                        05340004
053500*                                                                 05350004
053600*    790-CLOSE-FILES SHUTS DOWN EVERYTHING 700-OPEN-FILES         05360004
053700*    OPENED, INCLUDING WHICHEVER EXPORT BATCH FILE IS STILL       05370004
053800*    OPEN WHEN END OF INPUT IS REACHED - A BATCH FILE DOES NOT    05380004
053900*    HAVE TO BE FULL TO BE THE LAST ONE WRITTEN.                  05390004
054000 790-CLOSE-FILES.                                                 05400004
054100     CLOSE CUSTOMER-INPUT.                                        05410004
054200     CLOSE PHONE-SEEN.                                            05420004
054300     CLOSE EMAIL-SEEN.                                            05430004
054400     CLOSE VALID-STORE.                                           05440004
054500     CLOSE INVALID-STORE.                                         05450004
054600     CLOSE CONTROL-RPT.                                           05460004
054700     IF WS-VALID-FILE-OPEN                                        05470004
054800        PERFORM 5160-CLOSE-VALID-BATCH THRU 5160-EXIT             05480004
054900     END-IF.                                                      05490004
055000     IF WS-INVALID-FILE-OPEN                                      05500004
055100        PERFORM 5260-CLOSE-INVALID-BATCH THRU 5260-EXIT           05510004
055200     END-IF.                                                      05520004
055300 790-EXIT.                                                        05530004
055400     EXIT.                                                        05540004
055500*                                                                 05550004
055600*    ----------------------------------------------------------   05560004
055700*    2000-2999  PER-RECORD DISPATCH                               05570004
055800*    ----------------------------------------------------------   05580004
055900*    ONE TRIP THROUGH THIS RANGE PER INPUT LINE - READ, PARSE,    05590004
056000*    THEN FORK INTO EXACTLY ONE OF THREE PATHS: MALFORMED (TOO    05600004
056100*    FEW COMMA-DELIMITED FIELDS), VALID (PASSES ALL OF 3000),     05610004
056200*    OR INVALID (WELL FORMED BUT FAILS SOME PART OF 3000).        05620004
056300*    EVERY PATH EVENTUALLY LANDS THE CUSTOMER IN ONE OF THE TWO   05630004
056400*    KEYED STORES (4000 RANGE) AND ONE OF THE TWO EXPORT BATCH    05640004
056500*    STREAMS (5000 RANGE).                                        05650004
056600*                                                                 05660004
056700*    2000-PROCESS-ONE-LINE IS THE PER-RECORD DISPATCH - PARSE     05670004
056800*    THE COMMA-DELIMITED LINE, ROUTE MALFORMED LINES ONE WAY      05680004
056900*    AND WELL-FORMED LINES THROUGH EDIT/DE-DUP, THEN READ THE     05690004
057000*    NEXT LINE FOR THE NEXT TIME AROUND THE MAIN LOOP.            05700004
057100 2000-PROCESS-ONE-LINE.                                           05710004
057200     PERFORM 2200-PARSE-CUSTIN THRU 2200-EXIT.                    05720004
057300     IF LINE-IS-MALFORMED                                         05730004
057400        PERFORM 2210-HANDLE-MALFORMED THRU 2210-EXIT              05740004
057500     ELSE                                                         05750004
057600        PERFORM 3000-VALIDATE-CUSTOMER THRU 3000-EXIT             05760004
057700        IF CUSTOMER-IS-VALID                                      05770004
057800           PERFORM 2300-HANDLE-VALID THRU 2300-EXIT               05780004
057900        ELSE                                                      05790004
058000           PERFORM 2400-HANDLE-INVALID THRU 2400-EXIT             05800004
058100        END-IF                                                    05810004
058200     END-IF.                                                      05820004
058300     PERFORM 2100-READ-CUSTIN THRU 2100-EXIT.                     05830004
058400 2000-EXIT.                                                       05840004
058500     EXIT.                                                        05850004
058600*                                                                 05860004
058700*    2100-READ-CUSTIN READS ONE RAW EXTRACT LINE.  A SUCCESSFUL   05870004
058800*    READ BUMPS RT-RECORDS-READ RIGHT HERE SO THE CONTROL         05880004
058900*    REPORT'S "RECORDS READ" LINE COUNTS EVERY LINE THE INPUT     05890004
059000*    FILE HANDED US, MALFORMED OR NOT.                            05900004
059100*    2100-READ-CUSTIN IS THE ONLY PLACE IN THE PROGRAM THAT       05910004
059200*    TOUCHES CUSTOMER-INPUT.  ONE RECORD READ, ONE RECORD         05920004
059300*    COUNTED, ONE EOF SWITCH SET - NOTHING ELSE HAPPENS HERE.     05930004
059400 2100-READ-CUSTIN.                                                05940004
059500     READ CUSTOMER-INPUT                                          05950004
059600         AT END                                                   05960004
059700             SET CUSTIN-EOF TO TRUE                               05970004
059800         NOT AT END                                               05980004
059900             ADD 1 TO RT-RECORDS-READ                             05990004
060000     END-READ.                                                    06000004
060100 2100-EXIT.                                                       06010004
060200     EXIT.                                                        06020004
060300*                                                                 06030004
060400*    2200-PARSE-CUSTIN SPLITS THE RAW LINE ON COMMAS INTO THE     06040004
060500*    EIGHT CUSTREC FIELDS.  UNSTRING'S TALLYING COUNTER TELLS     06050004
060600*    US HOW MANY FIELDS ACTUALLY CAME ACROSS - FEWER THAN 8       06060004
060700*    MEANS A TRUNCATED OR HAND-EDITED LINE THAT CANNOT BE         06070004
060800*    TRUSTED TO HAVE A REAL PHONE OR E-MAIL IN IT.                06080004
060900 2200-PARSE-CUSTIN.                                               06090004
061000     MOVE ZERO TO WS-FIELD-COUNT.                                 06100004
061100     MOVE SPACES TO CUSTIN-REC.                                   06110004
061200     UNSTRING CUSTIN-LINE DELIMITED BY ','                        06120004
061300         INTO CUSTIN-NAME   CUSTIN-BRANCH  CUSTIN-CITY            06130004
061400              CUSTIN-STATE  CUSTIN-ZIP     CUSTIN-PHONE           06140004
061500              CUSTIN-EMAIL  CUSTIN-IP                             06150004
061600         TALLYING IN WS-FIELD-COUNT                               06160004
061700     END-UNSTRING.                                                06170004
061800     IF WS-FIELD-COUNT < 8                                        06180004
061900        SET LINE-IS-MALFORMED TO TRUE                             06190004
062000     ELSE                                                         06200004
062100        SET LINE-IS-WELL-FORMED TO TRUE                           06210004
062200     END-IF.                                                      06220004
062300 2200-EXIT.                                                       06230004
062400     EXIT.                                                        06240004
062500*                                                                 06250004
062600*    11/14/13 CAF - A MALFORMED LINE HAS NO REAL PHONE/E-MAIL TO  06260004
062700*    KEY THE INVALID-STORE RECORD ON, SO WE STAMP A RUN-UNIQUE    06270004
062800*    SEQUENCE INTO THE PHONE SLOT BELOW (REQ 52871) - OTHERWISE   06280004
062900*    EVERY MALFORMED LINE IN THE RUN SHARES ONE BLANK KEY AND     06290004
063000*    EACH NEW ONE REWRITES THE LAST.                              06300004
063100 2210-HANDLE-MALFORMED.                                           06310004
063200     ADD 1 TO RT-MALFORMED-COUNT.                                 06320004
063300*    BUMP THE RUN-UNIQUE SEQUENCE AND EDIT IT FOR DISPLAY USE     06330004
063400*    BELOW - SEE THE REQ 52871 NOTE ABOVE FOR WHY.                06340004
063500     ADD 1 TO WS-MALFORMED-SEQ.                                   06350004
063600     MOVE WS-MALFORMED-SEQ TO WS-MALFORMED-SEQ-ED.                06360004
063700     MOVE SPACES TO CUSTIN-REC.                                   06370004
063800*    FIRST 30 BYTES OF THE RAW LINE BECOME THE NAME, TRUNCATED    06380004
063900*    OR NOT - THE REST OF THE LINE IS DISCARDED, NOT KEPT.        06390004
064000     MOVE CUSTIN-LINE(1:30) TO CUSTIN-NAME.                       06400004
064100*    SYNTHETIC PHONE KEY SO THIS MALFORMED LINE GETS ITS OWN      06410004
064200*    INVALID-STORE ROW INSTEAD OF COLLIDING WITH ANOTHER ONE.     06420004
064300     STRING 'MALFORMED'            DELIMITED BY SIZE              06430004
064400            WS-MALFORMED-SEQ-ED    DELIMITED BY SIZE              06440004
064500         INTO CUSTIN-PHONE                                        06450004
064600     END-STRING.                                                  06460004
064700     MOVE SPACES TO CUSTRJ-REC.                                   06470004
064800     MOVE CUSTIN-LINE(1:30) TO CUSTRJ-NAME.                       06480004
064900     PERFORM 4200-STORE-INVALID THRU 4200-EXIT.                   06490004
065000     PERFORM 5200-EXPORT-INVALID THRU 5200-EXIT.                  06500004
065100 2210-EXIT.                                                       06510004
065200     EXIT.                                                        06520004
065300*                                                                 06530004
065400*    2300-HANDLE-VALID REGISTERS THE PHONE/E-MAIL AS SEEN,        06540004
065500*    UPSERTS THE CUSTOMER TO VALID-STORE AND APPENDS THE          06550004
065600*    CUSTOMER TO THE CURRENT VALID EXPORT BATCH, IN THAT ORDER    06560004
065700*    SO A CRASH BETWEEN STEPS NEVER EXPORTS SOMEONE THE STORE     06570004
065800*    NEVER ACCEPTED.                                              06580004
065900 2300-HANDLE-VALID.                                               06590004
066000*    BUMP THE RUNNING VALID COUNT FIRST - IF ANY STEP BELOW       06600004
066100*    ABENDS THE CONTROL REPORT STILL SHOWS THIS ONE COUNTED.      06610004
066200     ADD 1 TO RT-VALID-COUNT.                                     06620004
066300*    MARK THE PHONE/E-MAIL PAIR SEEN BEFORE STORING IT, NOT       06630004
066400*    AFTER - A LATER DUPLICATE OF THIS SAME LINE MUST LOSE.       06640004
066500     PERFORM 3400-REGISTER-SEEN THRU 3400-EXIT.                   06650004
066600*    WRITE/REWRITE THE KEYED MASTER RECORD.                       06660004
066700     PERFORM 4100-STORE-VALID THRU 4100-EXIT.                     06670004
066800*    APPEND TO THE CURRENT VALID-EXPORT BATCH FILE LAST.          06680004
066900     PERFORM 5100-EXPORT-VALID THRU 5100-EXIT.                    06690004
067000 2300-EXIT.                                                       06700004
067100     EXIT.                                                        06710004
067200*                                                                 06720004
067300*    2400-HANDLE-INVALID CARRIES A WELL-FORMED BUT REJECTED       06730004
067400*    CUSTOMER (BAD PHONE, BAD E-MAIL, OR A DUPLICATE OF ONE       06740004
067500*    ALREADY SEEN THIS RUN) INTO THE SAME INVALID-STORE/EXPORT    06750004
067600*    PATH THE MALFORMED-LINE HANDLER USES, SO BOTH REJECTED       06760004
067700*    SUB-POPULATIONS END UP IN ONE PLACE.                         06770004
067800 2400-HANDLE-INVALID.                                             06780004
067900*    BUMP THE RUNNING INVALID COUNT.                              06790004
068000     ADD 1 TO RT-INVALID-COUNT.                                   06800004
068100*    CUSTRJ-REC IS THE WORKING-STORAGE STAGING AREA FOR THE       06810004
068200*    INVALID-CUSTOMER-OUTPUT-RECORD LAYOUT - CLEAR IT FIRST.      06820004
068300     MOVE SPACES TO CUSTRJ-REC.                                   06830004
068400*    ONLY THE NAME SURVIVES INTO THE REJECT POPULATION.           06840004
068500     MOVE CUSTIN-NAME TO CUSTRJ-NAME.                             06850004
068600*    WRITE/REWRITE THE KEYED MASTER RECORD.                       06860004
068700     PERFORM 4200-STORE-INVALID THRU 4200-EXIT.                   06870004
068800*    APPEND THE TRIMMED NAME TO THE CURRENT BATCH FILE.           06880004
068900     PERFORM 5200-EXPORT-INVALID THRU 5200-EXIT.                  06890004
069000 2400-EXIT.                                                       06900004
069100     EXIT.                                                        06910004
069200*                                                                 06920004
069300*    ----------------------------------------------------------   06930004
069400*    3000-3999  FIELD EDIT AND DUPLICATE CHECK                    06940004
069500*    ----------------------------------------------------------   06950004
069600*    THREE INDEPENDENT TESTS FEED THE ONE VALID/INVALID CALL -    06960004
069700*                                                                 06970004
069800*       1. PHONE MUST REDUCE TO EXACTLY 10 DIGITS ONCE ALL        06980004
069900*          PUNCTUATION IS STRIPPED (REQ 40217).                   06990004
070000*       2. E-MAIL MUST BE LOCAL@DOMAIN WITH EXACTLY ONE "@" AND   07000004
070100*          BOTH HALVES NON-EMPTY AND IN CHARACTER CLASS.          07010004
070200*       3. NEITHER THE PHONE NOR THE E-MAIL MAY HAVE BEEN SEEN    07020004
070300*          ALREADY THIS RUN - CHECKED ONLY WHEN 1 AND 2 BOTH      07030004
070400*          PASS, SINCE A BADLY FORMED CUSTOMER IS REJECTED        07040004
070500*          REGARDLESS OF WHETHER IT IS ALSO A DUPLICATE.          07050004
070600*                                                                 07060004
070700*    3000-VALIDATE-CUSTOMER IS THE ONE PLACE THE VALID/INVALID    07070004
070800*    CALL IS MADE - PHONE FORMAT, E-MAIL FORMAT, AND (ONLY IF     07080004
070900*    BOTH OF THOSE PASS) THE PHONE/E-MAIL DUPLICATE CHECK, ALL    07090004
071000*    ANDED TOGETHER.  ANY ONE FAILURE SENDS THE CUSTOMER DOWN     07100004
071100*    THE REJECTED PATH.                                           07110004
071200 3000-VALIDATE-CUSTOMER.                                          07120004
071300     PERFORM 3100-EDIT-PHONE THRU 3100-EXIT.                      07130004
071400     PERFORM 3200-EDIT-EMAIL THRU 3200-EXIT.                      07140004
071500*    THE DUPLICATE CHECK ONLY RUNS WHEN BOTH FIELDS ARE ALREADY   07150004
071600*    WELL FORMED - NO SENSE BURNING A KEYED READ AGAINST          07160004
071700*    PHONE-SEEN/EMAIL-SEEN FOR A CUSTOMER THAT IS GOING TO BE     07170004
071800*    REJECTED ON FORMAT ALONE.                                    07180004
071900     IF PHONE-IS-VALID AND EMAIL-IS-VALID                         07190004
072000        PERFORM 3300-CHECK-DUPLICATE THRU 3300-EXIT               07200004
072100        IF PHONE-NOT-SEEN AND EMAIL-NOT-SEEN                      07210004
072200           SET CUSTOMER-IS-VALID TO TRUE                          07220004
072300        ELSE                                                      07230004
072400           SET CUSTOMER-IS-INVALID TO TRUE                        07240004
072500        END-IF                                                    07250004
072600     ELSE                                                         07260004
072700        SET CUSTOMER-IS-INVALID TO TRUE                           07270004
072800     END-IF.                                                      07280004
072900 3000-EXIT.                                                       07290004
073000     EXIT.                                                        07300004
073100*                                                                 07310004
073200*    3100-EDIT-PHONE STRIPS EVERY NON-DIGIT CHARACTER OUT OF      07320004
073300*    CUST-PHONE AND ACCEPTS THE NUMBER ONLY IF EXACTLY 10         07330004
073400*    DIGITS SURVIVE THE STRIP (REQ 40217).                        07340004
073500 3100-EDIT-PHONE.                                                 07350004
073600     MOVE SPACES TO WS-PHONE-DIGITS.                              07360004
073700     MOVE ZERO TO WS-DIGIT-COUNT.                                 07370004
073800     PERFORM 3110-SCAN-PHONE-CHAR THRU 3110-EXIT                  07380004
073900         VARYING WS-PHONE-SUB FROM 1 BY 1                         07390004
074000         UNTIL WS-PHONE-SUB > 15.                                 07400004
074100     IF WS-DIGIT-COUNT = 10                                       07410004
074200        SET PHONE-IS-VALID TO TRUE                                07420004
074300     ELSE                                                         07430004
074400        MOVE 'N' TO WS-PHONE-EDIT-SW                              07440004
074500     END-IF.                                                      07450004
074600 3100-EXIT.                                                       07460004
074700     EXIT.                                                        07470004
074800*                                                                 07480004
074900*    3110-SCAN-PHONE-CHAR LOOKS AT ONE BYTE OF CUSTIN-PHONE AND,  07490004
075000*    IF IT IS A DIGIT, APPENDS IT TO WS-PHONE-DIGITS - EXTRA      07500004
075100*    DIGITS PAST THE TENTH ARE STILL COUNTED (SO AN 11-DIGIT      07510004
075200*    NUMBER CORRECTLY FAILS THE = 10 TEST IN 3100) BUT ARE NOT    07520004
075300*    STORED, SINCE WS-PHONE-DIGITS ONLY HOLDS 15 BYTES.           07530004
075400 3110-SCAN-PHONE-CHAR.                                            07540004
075500     MOVE CUSTIN-PHONE(WS-PHONE-SUB:1) TO WS-PHONE-CHAR.          07550004
075600     IF WS-PHONE-CHAR >= '0' AND WS-PHONE-CHAR <= '9'             07560004
075700        ADD 1 TO WS-DIGIT-COUNT                                   07570004
075800        IF WS-DIGIT-COUNT <= 10                                   07580004
075900           MOVE WS-PHONE-CHAR                                     07590004
076000             TO WS-PHONE-DIGITS(WS-DIGIT-COUNT:1)                 07600004
076100        END-IF                                                    07610004
076200     END-IF.                                                      07620004
076300 3110-EXIT.                                                       07630004
076400     EXIT.                                                        07640004
076500*                                                                 07650004
076600*    3200-EDIT-EMAIL ACCEPTS LOCAL@DOMAIN ONLY - EXACTLY ONE      07660004
076700*    "@", ONE OR MORE LOCAL CHARACTERS (LETTER, DIGIT, "+",       07670004
076800*    "_", ".", "-") AND ONE OR MORE DOMAIN CHARACTERS (LETTER,    07680004
076900*    DIGIT, ".", "-").  NO OTHER CHARACTER IS PERMITTED.          07690004
077000 3200-EDIT-EMAIL.                                                 07700004
077100     MOVE ZERO TO WS-EMAIL-AT-COUNT WS-EMAIL-LOCAL-LEN            07710004
077200                  WS-EMAIL-DOMAIN-LEN.                            07720004
077300     MOVE 'N' TO WS-EMAIL-BAD-CHAR-SW.                            07730004
077400     SET EMAIL-STATE-LOCAL TO TRUE.                               07740004
077500     MOVE ZERO TO WS-EMAIL-LEN.                                   07750004
077600     PERFORM 3205-FIND-EMAIL-LENGTH THRU 3205-EXIT                07760004
077700         VARYING WS-EMAIL-SUB FROM 1 BY 1 UNTIL WS-EMAIL-SUB > 40.07770004
077800     IF WS-EMAIL-LEN = ZERO                                       07780004
077900        MOVE 'N' TO WS-EMAIL-EDIT-SW                              07790004
078000        GO TO 3200-EXIT                                           07800004
078100     END-IF.                                                      07810004
078200     PERFORM 3210-SCAN-EMAIL-CHAR THRU 3210-EXIT                  07820004
078300         VARYING WS-EMAIL-SUB FROM 1 BY 1                         07830004
078400         UNTIL WS-EMAIL-SUB > WS-EMAIL-LEN.                       07840004
078500     IF WS-EMAIL-AT-COUNT = 1                                     07850004
078600        AND WS-EMAIL-LOCAL-LEN > ZERO                             07860004
078700        AND WS-EMAIL-DOMAIN-LEN > ZERO                            07870004
078800        AND NOT EMAIL-BAD-CHAR-FOUND                              07880004
078900           SET EMAIL-IS-VALID TO TRUE                             07890004
079000     ELSE                                                         07900004
079100           MOVE 'N' TO WS-EMAIL-EDIT-SW                           07910004
079200     END-IF.                                                      07920004
079300 3200-EXIT.                                                       07930004
079400     EXIT.                                                        07940004
079500*                                                                 07950004
079600*    3205-FIND-EMAIL-LENGTH FINDS THE LAST NON-BLANK BYTE IN      07960004
079700*    CUSTIN-EMAIL SO 3210 ONLY SCANS REAL CHARACTERS AND NEVER    07970004
079800*    TREATS TRAILING PAD AS PART OF THE ADDRESS.                  07980004
079900 3205-FIND-EMAIL-LENGTH.                                          07990004
080000     IF CUSTIN-EMAIL(WS-EMAIL-SUB:1) NOT = SPACE                  08000004
080100        MOVE WS-EMAIL-SUB TO WS-EMAIL-LEN                         08010004
080200     END-IF.                                                      08020004
080300 3205-EXIT.                                                       08030004
080400     EXIT.                                                        08040004
080500*                                                                 08050004
080600*    3210-SCAN-EMAIL-CHAR COUNTS "@" SIGNS AND FLIPS THE STATE    08060004
080700*    SWITCH FROM LOCAL TO DOMAIN ON THE FIRST ONE SEEN; EVERY     08070004
080800*    OTHER CHARACTER IS HANDED TO THE CHARACTER-CLASS TEST FOR    08080004
080900*    WHICHEVER HALF OF THE ADDRESS WE ARE CURRENTLY IN.           08090004
081000 3210-SCAN-EMAIL-CHAR.                                            08100004
081100     MOVE CUSTIN-EMAIL(WS-EMAIL-SUB:1) TO WS-EMAIL-CHAR.          08110004
081200     IF WS-EMAIL-CHAR = '@'                                       08120004
081300        ADD 1 TO WS-EMAIL-AT-COUNT                                08130004
081400        IF WS-EMAIL-AT-COUNT = 1                                  08140004
081500           SET EMAIL-STATE-DOMAIN TO TRUE                         08150004
081600        END-IF                                                    08160004
081700     ELSE                                                         08170004
081800        IF EMAIL-STATE-LOCAL                                      08180004
081900           PERFORM 3220-TEST-LOCAL-CHAR THRU 3220-EXIT            08190004
082000        ELSE                                                      08200004
082100           PERFORM 3230-TEST-DOMAIN-CHAR THRU 3230-EXIT           08210004
082200        END-IF                                                    08220004
082300     END-IF.                                                      08230004
082400 3210-EXIT.                                                       08240004
082500     EXIT.                                                        08250004
082600*                                                                 08260004
082700*    3220-TEST-LOCAL-CHAR - LOCAL PART PERMITS LETTERS, DIGITS,   08270004
082800*    AND THE FOUR PUNCTUATION MARKS '+' '_' '.' '-'.  ANYTHING    08280004
082900*    ELSE TRIPS THE BAD-CHARACTER SWITCH FOR THE REST OF 3200.    08290004
083000 3220-TEST-LOCAL-CHAR.                                            08300004
083100     IF (WS-EMAIL-CHAR >= 'A' AND WS-EMAIL-CHAR <= 'Z')           08310004
083200        OR (WS-EMAIL-CHAR >= 'a' AND WS-EMAIL-CHAR <= 'z')        08320004
083300        OR (WS-EMAIL-CHAR >= '0' AND WS-EMAIL-CHAR <= '9')        08330004
083400        OR WS-EMAIL-CHAR = '+' OR WS-EMAIL-CHAR = '_'             08340004
083500        OR WS-EMAIL-CHAR = '.' OR WS-EMAIL-CHAR = '-'             08350004
083600        ADD 1 TO WS-EMAIL-LOCAL-LEN                               08360004
083700     ELSE                                                         08370004
083800        MOVE 'Y' TO WS-EMAIL-BAD-CHAR-SW                          08380004
083900     END-IF.                                                      08390004
084000 3220-EXIT.                                                       08400004
084100     EXIT.                                                        08410004
084200*                                                                 08420004
084300*    3230-TEST-DOMAIN-CHAR - DOMAIN PART IS NARROWER THAN THE     08430004
084400*    LOCAL PART: LETTERS, DIGITS, '.' AND '-' ONLY, NO '+' OR     08440004
084500*    '_'.  SAME BAD-CHARACTER SWITCH AS 3220.                     08450004
084600 3230-TEST-DOMAIN-CHAR.                                           08460004
084700     IF (WS-EMAIL-CHAR >= 'A' AND WS-EMAIL-CHAR <= 'Z')           08470004
084800        OR (WS-EMAIL-CHAR >= 'a' AND WS-EMAIL-CHAR <= 'z')        08480004
084900        OR (WS-EMAIL-CHAR >= '0' AND WS-EMAIL-CHAR <= '9')        08490004
085000        OR WS-EMAIL-CHAR = '.' OR WS-EMAIL-CHAR = '-'             08500004
085100        ADD 1 TO WS-EMAIL-DOMAIN-LEN                              08510004
085200     ELSE                                                         08520004
085300        MOVE 'Y' TO WS-EMAIL-BAD-CHAR-SW                          08530004
085400     END-IF.                                                      08540004
085500 3230-EXIT.                                                       08550004
085600     EXIT.                                                        08560004
085700*                                                                 08570004
085800*    3300-CHECK-DUPLICATE LOOKS UP PHONE AND E-MAIL INDEPENDENTLY 08580004
085900*    IN THIS RUN'S SCRATCH INDEXES.  EITHER ONE ALREADY SEEN IS   08590004
086000*    ENOUGH TO REJECT THE CUSTOMER - SEE 3000-VALIDATE-CUSTOMER.  08600004
086100*    NEITHER INDEX SURVIVES PAST THIS RUN (REQ 51190).            08610004
086200 3300-CHECK-DUPLICATE.                                            08620004
086300*    A RANDOM READ AGAINST AN INDEXED FILE THAT FINDS NO MATCH    08630004
086400*    RAISES INVALID KEY, NOT AN EXCEPTION OR A FILE STATUS '23'   08640004
086500*    THAT HAS TO BE CHECKED SEPARATELY - THAT IS WHAT "NOT        08650004
086600*    ALREADY SEEN" LOOKS LIKE ON A KEYED FILE.                    08660004
086700     MOVE CUSTIN-PHONE TO PS-PHONE-KEY.                           08670004
086800     READ PHONE-SEEN                                              08680004
086900         INVALID KEY                                              08690004
087000             SET PHONE-NOT-SEEN TO TRUE                           08700004
087100         NOT INVALID KEY                                          08710004
087200             SET PHONE-ALREADY-SEEN TO TRUE                       08720004
087300     END-READ.                                                    08730004
087400     MOVE CUSTIN-EMAIL TO ES-EMAIL-KEY.                           08740004
087500     READ EMAIL-SEEN                                              08750004
087600         INVALID KEY                                              08760004
087700             SET EMAIL-NOT-SEEN TO TRUE                           08770004
087800         NOT INVALID KEY                                          08780004
087900             SET EMAIL-ALREADY-SEEN TO TRUE                       08790004
088000     END-READ.                                                    08800004
088100 3300-EXIT.                                                       08810004
088200     EXIT.                                                        08820004
088300*                                                                 08830004
088400*    3400-REGISTER-SEEN ONLY RUNS FOR A CUSTOMER ALREADY RULED    08840004
088500*    VALID, SO THE INVALID KEY CASE BELOW IS NOT EXPECTED TO      08850004
088600*    FIRE IN NORMAL OPERATION - IT IS HERE AS A SAFETY NET IN     08860004
088700*    CASE 3300'S READ AND THIS WRITE EVER DISAGREE.               08870004
088800 3400-REGISTER-SEEN.                                              08880004
088900     MOVE CUSTIN-PHONE TO PS-PHONE-KEY.                           08890004
089000     WRITE PHONE-SEEN-REC                                         08900004
089100         INVALID KEY                                              08910004
089200             DISPLAY 'CUSTPROC: UNEXPECTED DUP WRITE PHONE-SEEN'  08920004
089300     END-WRITE.                                                   08930004
089400     MOVE CUSTIN-EMAIL TO ES-EMAIL-KEY.                           08940004
089500     WRITE EMAIL-SEEN-REC                                         08950004
089600         INVALID KEY                                              08960004
089700             DISPLAY 'CUSTPROC: UNEXPECTED DUP WRITE EMAIL-SEEN'  08970004
089800     END-WRITE.                                                   08980004
089900 3400-EXIT.                                                       08990004
090000     EXIT.                                                        09000004
090100*                                                                 09010004
090200*    ----------------------------------------------------------   09020004
090300*    4000-4999  KEYED STORE UPSERT                                09030004
090400*    ----------------------------------------------------------   09040004
090500*    BOTH VALID-STORE AND INVALID-STORE FOLLOW THE SAME TRY-      09050004
090600*    WRITE-THEN-REWRITE-ON-DUPLICATE-KEY PATTERN - CHEAPER THAN   09060004
090700*    A READ-FOR-UPDATE FIRST SINCE MOST RECORDS ARE NEW ON A      09070004
090800*    GIVEN RUN AND ONLY THE REPEAT CUSTOMERS PAY FOR THE          09080004
090900*    REWRITE.  BOTH STORES ARE KEYED ON PHONE+E-MAIL TOGETHER,    09090004
091000*    NOT ON EITHER FIELD ALONE.                                   09100004
091100*                                                                 09110004
091200*    4100-STORE-VALID UPSERTS THE VALID CUSTOMER TO VALID-STORE   09120004
091300*    KEYED ON PHONE+E-MAIL - A FIRST WRITE ADDS A NEW ROW, AN     09130004
091400*    INVALID KEY ON THE WRITE MEANS THE KEY IS ALREADY PRESENT    09140004
091500*    FROM A PRIOR RUN, SO 4150-REWRITE-VALID REFRESHES IT         09150004
091600*    RATHER THAN REJECTING THE RECORD.                            09160004
091700 4100-STORE-VALID.                                                09170004
091800*    FIELD-BY-FIELD MOVE RATHER THAN A GROUP MOVE OF CUSTIN-REC   09180004
091900*    TO CUSTVS-REC - BOTH ARE THE SAME CUSTREC.CPY LAYOUT SO A    09190004
092000*    GROUP MOVE WOULD WORK, BUT THE EXPLICIT FIELD LIST HAS BEEN  09200004
092100*    THE HOUSE HABIT SINCE THE ORIGINAL 1989 VERSION AND MAKES A  09210004
092200*    FUTURE FIELD ADDITION TO CUSTREC.CPY A DELIBERATE CHOICE     09220004
092300*    HERE RATHER THAN AN ACCIDENTAL CARRY-ALONG.                  09230004
092400     MOVE CUSTIN-NAME    TO CUSTVS-NAME.                          09240004
092500     MOVE CUSTIN-BRANCH  TO CUSTVS-BRANCH.                        09250004
092600     MOVE CUSTIN-CITY    TO CUSTVS-CITY.                          09260004
092700     MOVE CUSTIN-STATE   TO CUSTVS-STATE.                         09270004
092800     MOVE CUSTIN-ZIP     TO CUSTVS-ZIP.                           09280004
092900     MOVE CUSTIN-PHONE   TO CUSTVS-PHONE.                         09290004
093000     MOVE CUSTIN-EMAIL   TO CUSTVS-EMAIL.                         09300004
093100     MOVE CUSTIN-IP      TO CUSTVS-IP.                            09310004
093200     WRITE CUSTVS-REC                                             09320004
093300         INVALID KEY                                              09330004
093400             PERFORM 4150-REWRITE-VALID THRU 4150-EXIT            09340004
093500     END-WRITE.                                                   09350004
093600 4100-EXIT.                                                       09360004
093700     EXIT.                                                        09370004
093800*                                                                 09380004
093900*    4150-REWRITE-VALID HANDLES THE UPSERT'S "ALREADY THERE"      09390004
094000*    BRANCH.  A REWRITE FAILURE HERE WOULD MEAN THE RECORD        09400004
094100*    VANISHED BETWEEN THE WRITE AND THE REWRITE, WHICH SHOULD     09410004
094200*    NOT HAPPEN IN A SINGLE-THREADED BATCH RUN - LOGGED, NOT      09420004
094300*    FATAL.                                                       09430004
094400 4150-REWRITE-VALID.                                              09440004
094500     REWRITE CUSTVS-REC                                           09450004
094600         INVALID KEY                                              09460004
094700             DISPLAY 'CUSTPROC: REWRITE FAILED ON VALID-STORE'    09470004
094800     END-REWRITE.                                                 09480004
094900 4150-EXIT.                                                       09490004
095000     EXIT.                                                        09500004
095100*                                                                 09510004
095200*    4200-STORE-INVALID IS THE INVALID-STORE MIRROR OF            09520004
095300*    4100-STORE-VALID - SAME UPSERT SHAPE, SAME KEY FIELDS,       09530004
095400*    DIFFERENT FILE.  CALLED FOR BOTH REJECTED WELL-FORMED        09540004
095500*    CUSTOMERS (2400) AND THE SYNTHETIC MALFORMED-LINE RECORD     09550004
095600*    (2210), WHICH IS WHY THE KEY HAS TO BE MADE UNIQUE BEFORE    09560004
095700*    THIS PARAGRAPH EVER SEES A MALFORMED LINE (REQ 52871).       09570004
095800 4200-STORE-INVALID.                                              09580004
095900*    SAME FIELD-BY-FIELD MOVE HABIT AS 4100-STORE-VALID.          09590004
096000     MOVE CUSTIN-NAME    TO CUSTXS-NAME.                          09600004
096100     MOVE CUSTIN-BRANCH  TO CUSTXS-BRANCH.                        09610004
096200     MOVE CUSTIN-CITY    TO CUSTXS-CITY.                          09620004
096300     MOVE CUSTIN-STATE   TO CUSTXS-STATE.                         09630004
096400     MOVE CUSTIN-ZIP     TO CUSTXS-ZIP.                           09640004
096500     MOVE CUSTIN-PHONE   TO CUSTXS-PHONE.                         09650004
096600     MOVE CUSTIN-EMAIL   TO CUSTXS-EMAIL.                         09660004
096700     MOVE CUSTIN-IP      TO CUSTXS-IP.                            09670004
096800     WRITE CUSTXS-REC                                             09680004
096900         INVALID KEY                                              09690004
097000             PERFORM 4250-REWRITE-INVALID THRU 4250-EXIT          09700004
097100     END-WRITE.                                                   09710004
097200 4200-EXIT.                                                       09720004
097300     EXIT.                                                        09730004
097400*                                                                 09740004
097500*    4250-REWRITE-INVALID - SAME LOGGED-NOT-FATAL TREATMENT AS    09750004
097600*    4150-REWRITE-VALID, FOR THE INVALID-STORE SIDE.              09760004
097700 4250-REWRITE-INVALID.                                            09770004
097800     REWRITE CUSTXS-REC                                           09780004
097900         INVALID KEY                                              09790004
098000             DISPLAY 'CUSTPROC: REWRITE FAILED ON INVALID-STORE'  09800004
098100     END-REWRITE.                                                 09810004
098200 4250-EXIT.                                                       09820004
098300     EXIT.                                                        09830004
098400*                                                                 09840004
098500*    ----------------------------------------------------------   09850004
098600*    5000-5999  BATCH EXPORT                                      09860004
098700*    ----------------------------------------------------------   09870004
098800*    EVERY VALID OR INVALID CUSTOMER THAT MAKES IT PAST 3000 IS   09880004
098900*    APPENDED TO A RUNNING EXPORT FILE ON ITS OWN SIDE, ONE       09890004
099000*    RECORD AT A TIME, AS SOON AS IT IS CLASSIFIED - THERE IS     09900004
099100*    NO END-OF-RUN BULK EXPORT STEP.  EACH SIDE ROLLS TO A NEW    09910004
099200*    NUMBERED FILE EVERY 100,000 RECORDS (WS-MAX-BATCH-SIZE) SO   09920004
099300*    NO SINGLE EXPORT FILE GROWS UNBOUNDED, AND A POPULATION OF   09930004
099400*    ZERO ON EITHER SIDE LEAVES ZERO FILES BEHIND FOR THAT SIDE   09940004
099500*    SINCE THE ROLL PARAGRAPH NEVER FIRES.                        09950004
099600*                                                                 09960004
099700*    5100-EXPORT-VALID APPENDS ONE LINE TO THE CURRENT VALID      09970004
099800*    BATCH FILE, ROLLING TO A NEW FILE FIRST IF NONE IS OPEN      09980004
099900*    YET OR THE CURRENT ONE HAS HIT WS-MAX-BATCH-SIZE.            09990004
100000 5100-EXPORT-VALID.                                               10000004
100100*    ROLL FIRST IF NO FILE IS OPEN YET, OR IF THE CURRENTLY       10010004
100200*    OPEN ONE HAS JUST REACHED THE 100,000-RECORD CEILING.        10020004
100300     IF WS-VALID-FILE-NOT-OPEN                                    10030004
100400        PERFORM 5150-ROLL-VALID-BATCH THRU 5150-EXIT              10040004
100500     ELSE                                                         10050004
100600        IF WS-VALID-BATCH-COUNT >= WS-MAX-BATCH-SIZE              10060004
100700           PERFORM 5160-CLOSE-VALID-BATCH THRU 5160-EXIT          10070004
100800           PERFORM 5150-ROLL-VALID-BATCH THRU 5150-EXIT           10080004
100900        END-IF                                                    10090004
101000     END-IF.                                                      10100004
101100*    SAME FIELD-BY-FIELD MOVE HABIT AS 4100-STORE-VALID - CUSTOU  10110004
101200*    IS THE EXPORT-LINE STAGING VIEW OF THE SAME CUSTREC.CPY.     10120004
101300     MOVE CUSTIN-NAME    TO CUSTOU-NAME.                          10130004
101400     MOVE CUSTIN-BRANCH  TO CUSTOU-BRANCH.                        10140004
101500     MOVE CUSTIN-CITY    TO CUSTOU-CITY.                          10150004
101600     MOVE CUSTIN-STATE   TO CUSTOU-STATE.                         10160004
101700     MOVE CUSTIN-ZIP     TO CUSTOU-ZIP.                           10170004
101800     MOVE CUSTIN-PHONE   TO CUSTOU-PHONE.                         10180004
101900     MOVE CUSTIN-EMAIL   TO CUSTOU-EMAIL.                         10190004
102000     MOVE CUSTIN-IP      TO CUSTOU-IP.                            10200004
102100     PERFORM 5120-BUILD-EXPORT-LINE THRU 5120-EXIT.               10210004
102200     WRITE VALDEXP-LINE.                                          10220004
102300     ADD 1 TO WS-VALID-BATCH-COUNT.                               10230004
102400 5100-EXIT.                                                       10240004
102500     EXIT.                                                        10250004
102600*                                                                 10260004
102700*    5120-BUILD-EXPORT-LINE RUNS ALL EIGHT CUSTOU FIELDS THROUGH  10270004
102800*    5110-TRIM-FIELD AND STRINGS THE TRIMMED VALUE PLUS A COMMA   10280004
102900*    INTO VALDEXP-LINE AT THE CURRENT POINTER POSITION - THE      10290004
103000*    LAST FIELD (IP) HAS NO TRAILING COMMA.                       10300004
103100 5120-BUILD-EXPORT-LINE.                                          10310004
103200     MOVE SPACES TO VALDEXP-LINE.                                 10320004
103300     MOVE 1 TO WS-LINE-PTR.                                       10330004
103400     MOVE CUSTOU-NAME TO WS-TRIM-SOURCE.                          10340004
103500     PERFORM 5110-TRIM-FIELD THRU 5110-EXIT.                      10350004
103600     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       10360004
103700            ','                           DELIMITED BY SIZE       10370004
103800         INTO VALDEXP-LINE WITH POINTER WS-LINE-PTR               10380004
103900     END-STRING.                                                  10390004
104000     MOVE CUSTOU-BRANCH TO WS-TRIM-SOURCE.                        10400004
104100     PERFORM 5110-TRIM-FIELD THRU 5110-EXIT.                      10410004
104200     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       10420004
104300            ','                           DELIMITED BY SIZE       10430004
104400         INTO VALDEXP-LINE WITH POINTER WS-LINE-PTR               10440004
104500     END-STRING.                                                  10450004
104600     MOVE CUSTOU-CITY TO WS-TRIM-SOURCE.                          10460004
104700     PERFORM 5110-TRIM-FIELD THRU 5110-EXIT.                      10470004
104800     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       10480004
104900            ','                           DELIMITED BY SIZE       10490004
105000         INTO VALDEXP-LINE WITH POINTER WS-LINE-PTR               10500004
105100     END-STRING.                                                  10510004
105200     MOVE CUSTOU-STATE TO WS-TRIM-SOURCE.                         10520004
105300     PERFORM 5110-TRIM-FIELD THRU 5110-EXIT.                      10530004
105400     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       10540004
105500            ','                           DELIMITED BY SIZE       10550004
105600         INTO VALDEXP-LINE WITH POINTER WS-LINE-PTR               10560004
105700     END-STRING.                                                  10570004
105800     MOVE CUSTOU-ZIP TO WS-TRIM-SOURCE.                           10580004
105900     PERFORM 5110-TRIM-FIELD THRU 5110-EXIT.                      10590004
106000     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       10600004
106100            ','                           DELIMITED BY SIZE       10610004
106200         INTO VALDEXP-LINE WITH POINTER WS-LINE-PTR               10620004
106300     END-STRING.                                                  10630004
106400     MOVE CUSTOU-PHONE TO WS-TRIM-SOURCE.                         10640004
106500     PERFORM 5110-TRIM-FIELD THRU 5110-EXIT.                      10650004
106600     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       10660004
106700            ','                           DELIMITED BY SIZE       10670004
106800         INTO VALDEXP-LINE WITH POINTER WS-LINE-PTR               10680004
106900     END-STRING.                                                  10690004
107000     MOVE CUSTOU-EMAIL TO WS-TRIM-SOURCE.                         10700004
107100     PERFORM 5110-TRIM-FIELD THRU 5110-EXIT.                      10710004
107200     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       10720004
107300            ','                           DELIMITED BY SIZE       10730004
107400         INTO VALDEXP-LINE WITH POINTER WS-LINE-PTR               10740004
107500     END-STRING.                                                  10750004
107600     MOVE CUSTOU-IP TO WS-TRIM-SOURCE.                            10760004
107700     PERFORM 5110-TRIM-FIELD THRU 5110-EXIT.                      10770004
107800     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       10780004
107900         INTO VALDEXP-LINE WITH POINTER WS-LINE-PTR               10790004
108000     END-STRING.                                                  10800004
108100 5120-EXIT.                                                       10810004
108200     EXIT.                                                        10820004
108300*                                                                 10830004
108400*    5110-TRIM-FIELD FINDS THE LAST NON-BLANK BYTE IN             10840004
108500*    WS-TRIM-SOURCE SO THE EXPORT LINE CARRIES EACH FIELD         10850004
108600*    WITHOUT ITS TRAILING PAD, THE SAME AS THE INPUT EXTRACT.     10860004
108700 5110-TRIM-FIELD.                                                 10870004
108800     MOVE ZERO TO WS-TRIM-LEN.                                    10880004
108900     PERFORM 5111-TRIM-SCAN THRU 5111-EXIT                        10890004
109000         VARYING WS-TRIM-SUB FROM 1 BY 1 UNTIL WS-TRIM-SUB > 40.  10900004
109100     IF WS-TRIM-LEN = ZERO                                        10910004
109200        MOVE 1 TO WS-TRIM-LEN                                     10920004
109300     END-IF.                                                      10930004
109400 5110-EXIT.                                                       10940004
109500     EXIT.                                                        10950004
109600*                                                                 10960004
109700 5111-TRIM-SCAN.                                                  10970004
109800     IF WS-TRIM-SOURCE(WS-TRIM-SUB:1) NOT = SPACE                 10980004
109900        MOVE WS-TRIM-SUB TO WS-TRIM-LEN                           10990004
110000     END-IF.                                                      11000004
110100 5111-EXIT.                                                       11010004
110200     EXIT.                                                        11020004
110300*                                                                 11030004
110400*    5150-ROLL-VALID-BATCH OPENS THE NEXT NUMBERED VALID EXPORT   11040004
110500*    FILE UNDER THE OUTPUT DIRECTORY CUSTDRV PASSED IN AT         11050004
110600*    WS-OUTPUT-DIR-PARM - TRIMMED THE SAME WAY A CUSTOMER FIELD   11060004
110700*    IS TRIMMED, SINCE THE DIRECTORY NAME IS JUST ANOTHER         11070004
110800*    BLANK-PADDED X(40) PARAMETER (REQ 52918).                    11080004
110900 5150-ROLL-VALID-BATCH.                                           11090004
111000     ADD 1 TO WS-VALID-BATCH-NO.                                  11100004
111100     MOVE ZERO TO WS-VALID-BATCH-COUNT.                           11110004
111200     MOVE WS-VALID-BATCH-NO TO WS-RAW-BATCH-NO.                   11120004
111300     PERFORM 9100-EDIT-BATCH-NO THRU 9100-EXIT.                   11130004
111400     MOVE SPACES TO WS-VALID-FILENAME.                            11140004
111500     MOVE SPACES TO WS-TRIM-SOURCE.                               11150004
111600     MOVE WS-OUTPUT-DIR-PARM TO WS-TRIM-SOURCE.                   11160004
111700     PERFORM 5110-TRIM-FIELD THRU 5110-EXIT.                      11170004
111800     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       11180004
111900            '/'                           DELIMITED BY SIZE       11190004
112000            'valid_customers_batch_'      DELIMITED BY SIZE       11200004
112100            WS-BATCH-NO-ED(WS-BATCH-NO-START:WS-BATCH-NO-LEN)     11210004
112200                                           DELIMITED BY SIZE      11220004
112300            '.txt'                        DELIMITED BY SIZE       11230004
112400         INTO WS-VALID-FILENAME                                   11240004
112500     END-STRING.                                                  11250004
112600     OPEN OUTPUT VALID-EXPORT.                                    11260004
112700     IF WS-VALDEXP-STATUS NOT = '00'                              11270004
112800        DISPLAY 'CUSTPROC: ERROR OPENING ' WS-VALID-FILENAME      11280004
112900                ' STATUS=' WS-VALDEXP-STATUS                      11290004
113000        MOVE 16 TO RETURN-CODE                                    11300004
113100     ELSE                                                         11310004
113200        ADD 1 TO RT-VALID-BATCH-CT                                11320004
113300        SET WS-VALID-FILE-OPEN TO TRUE                            11330004
113400     END-IF.                                                      11340004
113500 5150-EXIT.                                                       11350004
113600     EXIT.                                                        11360004
113700*                                                                 11370004
113800*    5160-CLOSE-VALID-BATCH CLOSES OUT ONE BATCH FILE - CALLED    11380004
113900*    EITHER WHEN IT FILLS UP (5100) OR AT END OF RUN (790).       11390004
114000 5160-CLOSE-VALID-BATCH.                                          11400004
114100     CLOSE VALID-EXPORT.                                          11410004
114200     SET WS-VALID-FILE-NOT-OPEN TO TRUE.                          11420004
114300 5160-EXIT.                                                       11430004
114400     EXIT.                                                        11440004
114500*                                                                 11450004
114600*    5200-EXPORT-INVALID IS THE INVALID-SIDE MIRROR OF            11460004
114700*    5100-EXPORT-VALID - ROLL TO A NEW BATCH FILE WHEN NEEDED,    11470004
114800*    THEN TRIM AND WRITE THE REJECTED CUSTOMER'S NAME.  FED BY    11480004
114900*    BOTH 2210-HANDLE-MALFORMED AND 2400-HANDLE-INVALID, SO       11490004
115000*    BOTH REJECTED SUB-POPULATIONS SHARE ONE SET OF BATCH FILES.  11500004
115100 5200-EXPORT-INVALID.                                             11510004
115200     IF WS-INVALID-FILE-NOT-OPEN                                  11520004
115300        PERFORM 5250-ROLL-INVALID-BATCH THRU 5250-EXIT            11530004
115400     ELSE                                                         11540004
115500        IF WS-INVALID-BATCH-COUNT >= WS-MAX-BATCH-SIZE            11550004
115600           PERFORM 5260-CLOSE-INVALID-BATCH THRU 5260-EXIT        11560004
115700           PERFORM 5250-ROLL-INVALID-BATCH THRU 5250-EXIT         11570004
115800        END-IF                                                    11580004
115900     END-IF.                                                      11590004
116000     PERFORM 5220-BUILD-INVALID-LINE THRU 5220-EXIT.              11600004
116100     WRITE INVDEXP-LINE.                                          11610004
116200     ADD 1 TO WS-INVALID-BATCH-COUNT.                             11620004
116300 5200-EXIT.                                                       11630004
116400     EXIT.                                                        11640004
116500*                                                                 11650004
116600*    5220-BUILD-INVALID-LINE TRIMS CUSTRJ-NAME THE SAME WAY       11660004
116700*    5120-BUILD-EXPORT-LINE TRIMS EACH VALID-SIDE FIELD, SO A     11670004
116800*    SHORT NAME DOES NOT CARRY THE CUSTINV COPYBOOK'S 50-BYTE     11680004
116900*    FILLER OUT TO THE EXPORT FILE (REQ 52919).                   11690004
117000 5220-BUILD-INVALID-LINE.                                         11700004
117100     MOVE SPACES TO INVDEXP-LINE.                                 11710004
117200     MOVE SPACES TO WS-TRIM-SOURCE.                               11720004
117300     MOVE CUSTRJ-NAME TO WS-TRIM-SOURCE.                          11730004
117400     PERFORM 5110-TRIM-FIELD THRU 5110-EXIT.                      11740004
117500     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       11750004
117600         INTO INVDEXP-LINE                                        11760004
117700     END-STRING.                                                  11770004
117800 5220-EXIT.                                                       11780004
117900     EXIT.                                                        11790004
118000*                                                                 11800004
118100*    5250-ROLL-INVALID-BATCH IS THE INVALID-SIDE MIRROR OF        11810004
118200*    5150-ROLL-VALID-BATCH - SAME DIRECTORY PREFIX, SAME TRIM,    11820004
118300*    SAME BATCH-NUMBER EDIT (REQ 52918).                          11830004
118400 5250-ROLL-INVALID-BATCH.                                         11840004
118500     ADD 1 TO WS-INVALID-BATCH-NO.                                11850004
118600     MOVE ZERO TO WS-INVALID-BATCH-COUNT.                         11860004
118700     MOVE WS-INVALID-BATCH-NO TO WS-RAW-BATCH-NO.                 11870004
118800     PERFORM 9100-EDIT-BATCH-NO THRU 9100-EXIT.                   11880004
118900     MOVE SPACES TO WS-INVALID-FILENAME.                          11890004
119000     MOVE SPACES TO WS-TRIM-SOURCE.                               11900004
119100     MOVE WS-OUTPUT-DIR-PARM TO WS-TRIM-SOURCE.                   11910004
119200     PERFORM 5110-TRIM-FIELD THRU 5110-EXIT.                      11920004
119300     STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE       11930004
119400            '/'                           DELIMITED BY SIZE       11940004
119500            'invalid_customers_batch_'    DELIMITED BY SIZE       11950004
119600            WS-BATCH-NO-ED(WS-BATCH-NO-START:WS-BATCH-NO-LEN)     11960004
119700                                           DELIMITED BY SIZE      11970004
119800            '.txt'                        DELIMITED BY SIZE       11980004
119900         INTO WS-INVALID-FILENAME                                 11990004
120000     END-STRING.                                                  12000004
120100     OPEN OUTPUT INVALID-EXPORT.                                  12010004
120200     IF WS-INVEXP-STATUS NOT = '00'                               12020004
120300        DISPLAY 'CUSTPROC: ERROR OPENING ' WS-INVALID-FILENAME    12030004
120400                ' STATUS=' WS-INVEXP-STATUS                       12040004
120500        MOVE 16 TO RETURN-CODE                                    12050004
120600     ELSE                                                         12060004
120700        ADD 1 TO RT-INVALID-BATCH-CT                              12070004
120800        SET WS-INVALID-FILE-OPEN TO TRUE                          12080004
120900     END-IF.                                                      12090004
121000 5250-EXIT.                                                       12100004
121100     EXIT.                                                        12110004
121200*                                                                 12120004
121300*    5260-CLOSE-INVALID-BATCH - INVALID-SIDE MIRROR OF            12130004
121400*    5160-CLOSE-VALID-BATCH.                                      12140004
121500 5260-CLOSE-INVALID-BATCH.                                        12150004
121600     CLOSE INVALID-EXPORT.                                        12160004
121700     SET WS-INVALID-FILE-NOT-OPEN TO TRUE.                        12170004
121800 5260-EXIT.                                                       12180004
121900     EXIT.                                                        12190004
122000*                                                                 12200004
122100*    ----------------------------------------------------------   12210004
122200*    9000-9999  SHARED UTILITY PARAGRAPHS                         12220004
122300*    ----------------------------------------------------------   12230004
122400*    LOW-LEVEL HELPERS CALLED FROM MORE THAN ONE OF THE RANGES    12240004
122500*    ABOVE, KEPT OUT OF THE 0-5999 NUMBERING SO A MAINTAINER      12250004
122600*    SKIMMING THE MAIN FLOW IS NOT INTERRUPTED BY PLUMBING.       12260004
122700*                                                                 12270004
122800*    9100-EDIT-BATCH-NO CONVERTS A BINARY BATCH NUMBER TO THE     12280004
122900*    UNPADDED DIGIT STRING USED IN THE EXPORT FILE NAME - NO      12290004
123000*    INTRINSIC FUNCTION IS USED, JUST A ZERO-SUPPRESS EDIT AND    12300004
123100*    A LEADING-BLANK SCAN.  SHARED BY BOTH THE VALID AND          12310004
123200*    INVALID ROLL PARAGRAPHS.                                     12320004
123300 9100-EDIT-BATCH-NO.                                              12330004
123400     MOVE WS-RAW-BATCH-NO TO WS-BATCH-NO-ED.                      12340004
123500     MOVE ZERO TO WS-BATCH-NO-START.                              12350004
123600     PERFORM 9110-FIND-BATCH-NO-START THRU 9110-EXIT              12360004
123700         VARYING WS-BATCH-NO-SUB FROM 5 BY -1                     12370004
123800         UNTIL WS-BATCH-NO-SUB < 1.                               12380004
123900     COMPUTE WS-BATCH-NO-LEN = 6 - WS-BATCH-NO-START.             12390004
124000 9100-EXIT.                                                       12400004
124100     EXIT.                                                        12410004
124200*                                                                 12420004
124300*    9110-FIND-BATCH-NO-START SCANS WS-BATCH-NO-ED RIGHT TO       12430004
124400*    LEFT FOR THE FIRST NON-BLANK DIGIT, GIVING 9100 THE          12440004
124500*    STARTING POSITION OF THE UNPADDED NUMBER.                    12450004
124600 9110-FIND-BATCH-NO-START.                                        12460004
124700     IF WS-BATCH-NO-ED(WS-BATCH-NO-SUB:1) NOT = SPACE             12470004
124800        MOVE WS-BATCH-NO-SUB TO WS-BATCH-NO-START                 12480004
124900     END-IF.                                                      12490004
125000 9110-EXIT.                                                       12500004
125100     EXIT.                                                        12510004
125200*                                                                 12520004
125300*    8500-PRINT-CONTROL-REPORT WRITES THE ONE-PAGE RUN-CONTROL    12530004
125400*    REPORT OPERATIONS REVIEWS EVERY MORNING - A HEADER LINE      12540004
125500*    WITH THE RUN DATE FOLLOWED BY ONE LABELLED DETAIL LINE PER   12550004
125600*    CUSTTOT COUNTER, IN THE ORDER THE COUNTERS ACCUMULATE        12560004
125700*    DURING THE RUN.                                              12570004
125800 8500-PRINT-CONTROL-REPORT.                                       12580004
125900     MOVE WS-CURR-MM TO RPT-HDR-MM.                               12590004
126000     MOVE WS-CURR-DD TO RPT-HDR-DD.                               12600004
126100     MOVE WS-CURR-YY TO RPT-HDR-YY.                               12610004
126200     WRITE CONTROL-RPT-LINE FROM RPT-HEADER-LINE.                 12620004
126300     MOVE SPACES TO RPT-DETAIL-LINE.                              12630004
126400     MOVE 'RECORDS READ' TO RPT-LABEL.                            12640004
126500     MOVE RT-RECORDS-READ TO RPT-VALUE.                           12650004
126600     WRITE CONTROL-RPT-LINE FROM RPT-DETAIL-LINE.                 12660004
126700     MOVE SPACES TO RPT-DETAIL-LINE.                              12670004
126800     MOVE 'MALFORMED LINES' TO RPT-LABEL.                         12680004
126900     MOVE RT-MALFORMED-COUNT TO RPT-VALUE.                        12690004
127000     WRITE CONTROL-RPT-LINE FROM RPT-DETAIL-LINE.                 12700004
127100     MOVE SPACES TO RPT-DETAIL-LINE.                              12710004
127200     MOVE 'VALID CUSTOMERS' TO RPT-LABEL.                         12720004
127300     MOVE RT-VALID-COUNT TO RPT-VALUE.                            12730004
127400     WRITE CONTROL-RPT-LINE FROM RPT-DETAIL-LINE.                 12740004
127500     MOVE SPACES TO RPT-DETAIL-LINE.                              12750004
127600     MOVE 'INVALID CUSTOMERS' TO RPT-LABEL.                       12760004
127700     MOVE RT-INVALID-COUNT TO RPT-VALUE.                          12770004
127800     WRITE CONTROL-RPT-LINE FROM RPT-DETAIL-LINE.                 12780004
127900     MOVE SPACES TO RPT-DETAIL-LINE.                              12790004
128000     MOVE 'VALID EXPORT FILES WRITTEN' TO RPT-LABEL.              12800004
128100     MOVE RT-VALID-BATCH-CT TO RPT-VALUE.                         12810004
128200     WRITE CONTROL-RPT-LINE FROM RPT-DETAIL-LINE.                 12820004
128300     MOVE SPACES TO RPT-DETAIL-LINE.                              12830004
128400     MOVE 'INVALID EXPORT FILES WRITTEN' TO RPT-LABEL.            12840004
128500     MOVE RT-INVALID-BATCH-CT TO RPT-VALUE.                       12850004
128600     WRITE CONTROL-RPT-LINE FROM RPT-DETAIL-LINE.                 12860004
128700 8500-EXIT.                                                       12870004
128800     EXIT.                                                        12880004
