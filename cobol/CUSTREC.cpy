000100***************************************************************   00010001
000200*                                                              *  00020001
000300*    CUSTREC  --  CUSTOMER MASTER RECORD LAYOUT                *  00030001
000400*                                                              *  00040001
000500*    COMMON 8-FIELD CUSTOMER LAYOUT SHARED BY THE INPUT FILE,  *  00050001
000600*    THE VALID AND INVALID CUSTOMER STORES, AND THE VALID      *  00060001
000700*    EXPORT BATCH FILES.  COPY THIS BOOK WITH REPLACING OF     *  00070001
000800*    ==:TAG:==  TO GIVE EACH COPY OF THE RECORD A DATA-NAME    *  00080001
000900*    PREFIX THAT MATCHES THE FILE IT DRESSES, E.G.             *  00090001
001000*                                                              *  00100001
001100*        COPY CUSTREC REPLACING ==:TAG:== BY ==CUSTIN==.       *  00110001
001200*                                                              *  00120001
001300*    FIXED LENGTH 152 BYTES.  PHONE + EMAIL TOGETHER FORM THE  *  00130001
001400*    UPSERT KEY OF THE VALID-STORE AND INVALID-STORE FILES.    *  00140001
001500*                                                              *  00150001
001600*    REVISION HISTORY                                         *   00160001
001700*    -----------------------------------------------------    *   00170001
001800*    03/14/89  RBW  ORIGINAL COPYBOOK - BRANCH CUSTOMER LIST   *  00180001
001900*    11/02/93  RBW  ADDED CUST-IP FOR DIAL-UP ORIGIN TRACKING  *  00190001
002000*    06/21/99  LNT  Y2K - NO DATE FIELDS IN THIS RECORD, N/A   *  00200001
002100*    09/18/07  CAF  REQ 40217 - WIDENED EMAIL TO X(40)         *  00210001
002200***************************************************************   00220001
002300 01  :TAG:-REC.                                                   00230001
002400     05  :TAG:-NAME                  PIC X(30).                   00240001
002500     05  :TAG:-BRANCH                PIC X(20).                   00250001
002600     05  :TAG:-CITY                  PIC X(20).                   00260001
002700     05  :TAG:-STATE                 PIC X(02).                   00270001
002800     05  :TAG:-ZIP                   PIC X(10).                   00280001
002900     05  :TAG:-PHONE                 PIC X(15).                   00290001
003000     05  :TAG:-EMAIL                 PIC X(40).                   00300001
003100     05  :TAG:-IP                    PIC X(15).                   00310001
003200     05  FILLER REDEFINES :TAG:-IP   PIC X(15).                   00320001
