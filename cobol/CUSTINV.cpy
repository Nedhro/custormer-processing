000100***************************************************************   00010002
000200*                                                              *  00020002
000300*    CUSTINV  --  REJECTED CUSTOMER EXPORT LINE                *  00030002
000400*                                                              *  00040002
000500*    ONE FIELD ONLY.  FOR A CUSTOMER THAT FAILED PHONE/EMAIL   *  00050002
000600*    EDIT OR DE-DUP, THIS CARRIES THE CUSTOMER NAME.  FOR A    *  00060002
000700*    MALFORMED INPUT LINE (FEWER THAN 8 COMMA FIELDS) THIS     *  00070002
000800*    CARRIES THE ENTIRE RAW INPUT LINE VERBATIM.                  00080002
000900*                                                              *  00090002
001000*    REVISION HISTORY                                         *   00100002
001100*    -----------------------------------------------------    *   00110002
001200*    03/14/89  RBW  ORIGINAL COPYBOOK                          *  00120002
001300*    09/18/07  CAF  REQ 40217 - A MALFORMED LINE LONGER THAN   *  00130002
001400*                   30 BYTES IS TRUNCATED TO FIT NAME - NOTED  *  00140002
001500*                   AS A KNOWN LIMIT, NOT A BUG, PER ANALYST   *  00150002
001600***************************************************************   00160002
001700 01  :TAG:-REC.                                                   00170002
001800     05  :TAG:-NAME                  PIC X(30).                   00180002
001900     05  FILLER                      PIC X(50).                   00190002
