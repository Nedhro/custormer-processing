000100***************************************************************   00010003
000200*                                                              *  00020003
000300*    CUSTTOT  --  RUN-TOTALS / CONTROL REPORT COUNTERS        *   00030003
000400*                                                              *  00040003
000500*    ONE COPY LIVES IN CUSTPROC WORKING-STORAGE AND IS KEPT    *  00050003
000600*    CURRENT THROUGH THE READ LOOP.  CUSTDRV RECEIVES A COPY   *  00060003
000700*    BACK FROM CUSTPROC ON THE CALL LINKAGE SO THE DRIVER CAN  *  00070003
000800*    SAY SOMETHING MORE USEFUL THAN "DONE" WHEN IT FINISHES.   *  00080003
000900*                                                              *  00090003
001000*    REVISION HISTORY                                         *   00100003
001100*    -----------------------------------------------------    *   00110003
001200*    03/14/89  RBW  ORIGINAL COPYBOOK                          *  00120003
001300*    02/09/95  RBW  ADDED BATCH FILE COUNTERS FOR THE NEW      *  00130003
001400*                   MULTI-FILE EXPORT SPLIT (REQ 11284)        *  00140003
001500*    04/30/12  CAF  REQ 51190 - CONVERTED COUNTERS TO COMP,    *  00150003
001600*                   THESE ARE PASSED ON EVERY CALL LINKAGE     *  00160003
001700***************************************************************   00170003
001800 01  RUN-TOTALS.                                                  00180003
001900     05  RT-RECORDS-READ         PIC 9(07) COMP VALUE ZERO.       00190003
002000     05  RT-MALFORMED-COUNT      PIC 9(07) COMP VALUE ZERO.       00200003
002100     05  RT-VALID-COUNT          PIC 9(07) COMP VALUE ZERO.       00210003
002200     05  RT-INVALID-COUNT        PIC 9(07) COMP VALUE ZERO.       00220003
002300     05  RT-VALID-BATCH-CT       PIC 9(05) COMP VALUE ZERO.       00230003
002400     05  RT-INVALID-BATCH-CT     PIC 9(05) COMP VALUE ZERO.       00240003
002500     05  FILLER                  PIC X(05)      VALUE SPACES.     00250003
