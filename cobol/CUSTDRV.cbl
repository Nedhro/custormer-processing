000100***************************************************************   00010005
000200*                                                              *  00020005
000300*    CUSTDRV  --  CUSTOMER FILE PROCESSING APPLICATION DRIVER *   00030005
000400*                                                              *  00040005
000500*    STAND-ALONE BATCH MAIN LINE.  MAKES SURE THE EXPORT       *  00050005
000600*    OUTPUT DIRECTORY EXISTS, CALLS CUSTPROC ONCE TO RUN THE   *  00060005
000700*    FULL CUSTOMER EDIT/EXPORT CYCLE, AND TURNS THE RETURNED   *  00070005
000800*    RUN-TOTALS INTO A ONE-LINE COMPLETION MESSAGE FOR THE     *  00080005
000900*    OPERATOR LOG.  CARRIES NO BUSINESS LOGIC OF ITS OWN.      *  00090005
001000*                                                              *  00100005
001100*    REVISION HISTORY                                         *   00110005
001200*    -----------------------------------------------------    *   00120005
001300*    03/14/89  RBW  ORIGINAL DRIVER FOR THE BRANCH CUSTOMER    *  00130005
001400*                   LIST EDIT JOB                              *  00140005
001500*    02/09/95  RBW  NO CHANGE - CARRIED FORWARD WITH CUSTPROC  *  00150005
001600*                   MULTI-FILE EXPORT SPLIT (REQ 11284)        *  00160005
001700*    06/21/99  LNT  Y2K REVIEW - NO DATE-SENSITIVE LOGIC IN    *  00170005
001800*                   THIS PROGRAM, NO CHANGE REQUIRED           *  00180005
001900*    09/18/07  CAF  REQ 40217 - NO CHANGE, NOTED FOR THE FILE  *  00190005
002000*    04/30/12  CAF  REQ 51190 - ADDED CBL_CREATE_DIR CALL SO   *  00200005
002100*                   THE JOB NO LONGER DEPENDS ON THE EXPORT    *  00210005
002200*                   DIRECTORY BEING PRE-ALLOCATED BY JCL       *  00220005
002300*    11/14/13  CAF  REQ 52871 - COMPLETION MESSAGE NOW CARRIES *  00230005
002400*                   THE RUN DATE, TO MATCH CUSTPROC'S OWN      *  00240005
002500*                   CONTROL-REPORT HEADER (BRANCH AUDIT ASKED  *  00250005
002600*                   WHY THE OPERATOR LOG HAD NO DATE ON IT)    *  00260005
002700*    12/05/13  CAF  REQ 52918 - THIS DRIVER WAS CREATING THE   *  00270005
002800*                   OUTPUT DIRECTORY BUT NEVER TELLING CUSTPROC*  00280005
002900*                   WHERE IT WAS, SO THE ENGINE WROTE ITS      *  00290005
003000*                   EXPORT BATCHES WHEREVER THE JOB HAPPENED TO*  00300005
003100*                   START INSTEAD OF UNDER THAT DIRECTORY.     *  00310005
003200*                   WS-OUTPUT-DIR IS NOW PASSED AS A SECOND    *  00320005
003300*                   CALL PARAMETER (FOUND BY BRANCH AUDIT)     *  00330005
003400*    12/05/13  CAF  REQ 52920 - EXPANDED PARAGRAPH BANNERS TO  *  00340005
003500*                   MEET BRANCH STANDARDS REVIEW COMMENT       *  00350005
003600*                   DENSITY GUIDELINE, NO LOGIC CHANGED HERE   *  00360005
003700***************************************************************   00370005
003800 IDENTIFICATION DIVISION.                                         00380005
003900 PROGRAM-ID.    CUSTDRV.                                          00390005
004000 AUTHOR.        R B WOJCIK.                                       00400005
004100 INSTALLATION.  RETAIL BANKING SYSTEMS - BATCH.                   00410005
004200 DATE-WRITTEN.  03/14/89.                                         00420005
004300 DATE-COMPILED.                                                   00430005
004400 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         00440005
004500*                                                                 00450005
004600 ENVIRONMENT DIVISION.                                            00460005
004700*    CONFIGURATION SECTION IS THE SAME BOILERPLATE EVERY BATCH    00470005
004800*    PROGRAM IN THIS SHOP CARRIES - NO FILES OF ITS OWN TO        00480005
004900*    SELECT, SINCE THIS DRIVER NEVER OPENS A FILE DIRECTLY.       00490005
005000 CONFIGURATION SECTION.                                           00500005
005100 SOURCE-COMPUTER.  IBM-370.                                       00510005
005200 OBJECT-COMPUTER.  IBM-370.                                       00520005
005300 SPECIAL-NAMES.                                                   00530005
005400     C01 IS TOP-OF-FORM.                                          00540005
005500*                                                                 00550005
005600 DATA DIVISION.                                                   00560005
005700 WORKING-STORAGE SECTION.                                         00570005
005800*                                                                 00580005
005900*    WS-OUTPUT-DIR IS BOTH THE CBL_CREATE_DIR ARGUMENT BELOW AND  00590005
006000*    (AS OF REQ 52918) THE SECOND ARGUMENT PASSED TO CUSTPROC, SO 00600005
006100*    THE DIRECTORY THIS DRIVER CREATES IS THE SAME ONE THE ENGINE 00610005
006200*    WRITES ITS EXPORT BATCHES UNDER.  A SITE THAT WANTS A        00620005
006300*    DIFFERENT EXPORT LOCATION CHANGES ONLY THIS ONE VALUE.       00630005
006400 01  WS-OUTPUT-DIR                   PIC X(40) VALUE              00640005
006500     'OUTPUT'.                                                    00650005
006600*    WS-MKDIR-RC IS SIGNED BECAUSE CBL_CREATE_DIR RETURNS A       00660005
006700*    NEGATIVE VALUE ON A REAL OS-LEVEL ERROR; WS-ENGINE-RC IS     00670005
006800*    UNSIGNED BECAUSE RETURN-CODE NEVER GOES NEGATIVE.            00680005
006900 77  WS-MKDIR-RC                     PIC S9(04) COMP VALUE 0.     00690005
007000 77  WS-ENGINE-RC                    PIC 9(04) COMP VALUE 0.      00700005
007100*                                                                 00710005
007200*    WS-TODAY IS ACCEPTED FROM DATE ONCE AT STARTUP AND FEEDS     00720005
007300*    THE COMPLETION MESSAGE'S DATE STAMP BELOW (REQ 52871) -      00730005
007400*    WS-TODAY-NUM IS THE REDEFINES USED IF THE RAW SIX DIGITS     00740005
007500*    EVER NEED TO BE DISPLAYED OR DUMPED AS ONE FIELD.            00750005
007600 01  WS-TODAY.                                                    00760005
007700     05  WS-TODAY-YY                 PIC 99.                      00770005
007800     05  WS-TODAY-MM                 PIC 99.                      00780005
007900     05  WS-TODAY-DD                 PIC 99.                      00790005
008000     05  FILLER                      PIC X(01) VALUE SPACE.       00800005
008100 01  WS-TODAY-NUM REDEFINES WS-TODAY PIC X(07).                   00810005
008200*                                                                 00820005
008300*    WS-COMPLETION-MSG IS THE ONE LINE THAT GOES TO THE OPERATOR  00830005
008400*    LOG AT END OF RUN - PROGRAM NAME, SUCCESS/FAILURE, AND THE   00840005
008500*    RUN DATE (REQ 52871).                                        00850005
008600 01  WS-COMPLETION-MSG.                                           00860005
008700     05  FILLER                      PIC X(16) VALUE              00870005
008800         'CUSTDRV: RUN OF '.                                      00880005
008900     05  WM-PROGRAM-NAME             PIC X(08) VALUE 'CUSTPROC'.  00890005
009000     05  FILLER                      PIC X(01) VALUE SPACE.       00900005
009100     05  WM-OUTCOME                  PIC X(09) VALUE SPACES.      00910005
009200     05  FILLER                      PIC X(08) VALUE ' ON DATE'.  00920005
009300     05  FILLER                      PIC X(01) VALUE SPACE.       00930005
009400     05  WM-RUN-MM                   PIC 99.                      00940005
009500     05  FILLER                      PIC X(01) VALUE '/'.         00950005
009600     05  WM-RUN-DD                   PIC 99.                      00960005
009700     05  FILLER                      PIC X(01) VALUE '/'.         00970005
009800     05  WM-RUN-YY                   PIC 99.                      00980005
009900*    WS-COMPLETION-MSG-NUM IS THE SAME ABEND-DUMP-STYLE FLAT      00990005
010000*    REDEFINES HABIT AS CUSTPROC'S WS-ENGINE-TOTALS.              01000005
010100 01  WS-COMPLETION-MSG-NUM REDEFINES WS-COMPLETION-MSG            01010005
010200                                     PIC X(51).                   01020005
010300*                                                                 01030005
010400*    RUN-TOTALS IS DECLARED HERE (VIA CUSTTOT.CPY) SO THIS        01040005
010500*    DRIVER OWNS THE STORAGE AND PASSES IT TO CUSTPROC BY         01050005
010600*    REFERENCE - THE ENGINE FILLS IT IN, THIS PROGRAM READS IT    01060005
010700*    BACK FOR 0300-REPORT-OUTCOME BELOW.  RUN-TOTALS-ALT IS AN    01070005
010800*    UNUSED FLAT VIEW KEPT FOR THE SAME CONSOLE-DUMP REASON AS    01080005
010900*    WS-COMPLETION-MSG-NUM ABOVE.                                 01090005
011000 COPY CUSTTOT.                                                    01100005
011100 01  RUN-TOTALS-ALT REDEFINES RUN-TOTALS.                         01110005
011200     05  FILLER                      PIC X(34).                   01120005
011300*                                                                 01130005
011400 PROCEDURE DIVISION.                                              01140005
011500*                                                                 01150005
011600*    0000-MAIN-PROGRAM IS THE ONLY ENTRY POINT - THREE STEPS,     01160005
011700*    RUN IN ORDER, NO BRANCHING: MAKE SURE THE OUTPUT DIRECTORY   01170005
011800*    IS THERE, RUN THE ENGINE ONCE, REPORT WHAT HAPPENED.         01180005
011900 0000-MAIN-PROGRAM.                                               01190005
012000     DISPLAY 'CUSTDRV STARTED'.                                   01200005
012100     ACCEPT WS-TODAY FROM DATE.                                   01210005
012200     PERFORM 0100-MAKE-OUTPUT-DIR THRU 0100-EXIT.                 01220005
012300     PERFORM 0200-RUN-ENGINE THRU 0200-EXIT.                      01230005
012400     PERFORM 0300-REPORT-OUTCOME THRU 0300-EXIT.                  01240005
012500     DISPLAY 'CUSTDRV FINISHED'.                                  01250005
012600     GOBACK.                                                      01260005
012700*                                                                 01270005
012800*    CBL_CREATE_DIR IS THE STANDARD RUNTIME LIBRARY DIRECTORY     01280005
012900*    CREATE CALL.  RETURNS ZERO FOR SUCCESS, A POSITIVE RC IF     01290005
013000*    THE DIRECTORY ALREADY EXISTS, NEGATIVE ON A REAL ERROR.      01300005
013100 0100-MAKE-OUTPUT-DIR.                                            01310005
013200     CALL 'CBL_CREATE_DIR' USING WS-OUTPUT-DIR                    01320005
013300         RETURNING WS-MKDIR-RC                                    01330005
013400     END-CALL.                                                    01340005
013500     IF WS-MKDIR-RC = ZERO                                        01350005
013600        DISPLAY 'CUSTDRV: OUTPUT DIRECTORY CREATED - '            01360005
013700                WS-OUTPUT-DIR                                     01370005
013800     ELSE                                                         01380005
013900        IF WS-MKDIR-RC > ZERO                                     01390005
014000           DISPLAY 'CUSTDRV: OUTPUT DIRECTORY ALREADY PRESENT'    01400005
014100        ELSE                                                      01410005
014200           DISPLAY 'CUSTDRV: WARNING - CBL_CREATE_DIR RC='        01420005
014300                   WS-MKDIR-RC                                    01430005
014400        END-IF                                                    01440005
014500     END-IF.                                                      01450005
014600 0100-EXIT.                                                       01460005
014700     EXIT.                                                        01470005
014800*                                                                 01480005
014900*    0200-RUN-ENGINE ZEROES THE COUNTERS BEFORE THE CALL (BELT    01490005
015000*    AND BRACES - CUSTPROC ZEROES THEM TOO) AND HANDS DOWN BOTH   01500005
015100*    RUN-TOTALS AND WS-OUTPUT-DIR SO THE ENGINE WRITES ITS        01510005
015200*    EXPORT BATCHES UNDER THE SAME DIRECTORY 0100-MAKE-OUTPUT-DIR 01520005
015300*    JUST ENSURED EXISTS (REQ 52918).                             01530005
015400 0200-RUN-ENGINE.                                                 01540005
015500     MOVE ZEROS TO RT-RECORDS-READ RT-MALFORMED-COUNT             01550005
015600                   RT-VALID-COUNT RT-INVALID-COUNT                01560005
015700                   RT-VALID-BATCH-CT RT-INVALID-BATCH-CT.         01570005
015800     MOVE ZERO TO RETURN-CODE.                                    01580005
015900     CALL 'CUSTPROC' USING RUN-TOTALS WS-OUTPUT-DIR.              01590005
016000     MOVE RETURN-CODE TO WS-ENGINE-RC.                            01600005
016100 0200-EXIT.                                                       01610005
016200     EXIT.                                                        01620005
016300*                                                                 01630005
016400*    0300-REPORT-OUTCOME TURNS THE ENGINE'S RETURN-CODE AND       01640005
016500*    COUNTERS INTO THE OPERATOR LOG MESSAGE AND FOUR SUMMARY      01650005
016600*    DISPLAY LINES - NOTHING HERE FEEDS BACK INTO THE RUN, THIS   01660005
016700*    IS PURELY FOR THE PERSON WATCHING THE JOB.                   01670005
016800 0300-REPORT-OUTCOME.                                             01680005
016900     IF WS-ENGINE-RC = ZERO                                       01690005
017000        MOVE 'SUCCEEDED' TO WM-OUTCOME                            01700005
017100        MOVE ZERO TO RETURN-CODE                                  01710005
017200     ELSE                                                         01720005
017300        MOVE 'FAILED   ' TO WM-OUTCOME                            01730005
017400        MOVE 16 TO RETURN-CODE                                    01740005
017500     END-IF.                                                      01750005
017600     MOVE WS-TODAY-MM TO WM-RUN-MM.                               01760005
017700     MOVE WS-TODAY-DD TO WM-RUN-DD.                               01770005
017800     MOVE WS-TODAY-YY TO WM-RUN-YY.                               01780005
017900     DISPLAY WS-COMPLETION-MSG.                                   01790005
018000     DISPLAY 'CUSTDRV: RECORDS READ       - ' RT-RECORDS-READ.    01800005
018100     DISPLAY 'CUSTDRV: MALFORMED LINES    - ' RT-MALFORMED-COUNT. 01810005
018200     DISPLAY 'CUSTDRV: VALID CUSTOMERS    - ' RT-VALID-COUNT.     01820005
018300     DISPLAY 'CUSTDRV: INVALID CUSTOMERS  - ' RT-INVALID-COUNT.   01830005
018400 0300-EXIT.                                                       01840005
018500     EXIT.                                                        01850005
